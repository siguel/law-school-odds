000100*----------------------------------------------------------------
000200*WCHIS.CPY
000300*MIDLAND LAW SCHOOL DATA SERVICES - DATA PROCESSING
000400*COPYBOOK  : HISTORICAL APPLICANT OUTCOME RECORD
000500*PURPOSE   : LAYOUT OF THE OUTCOMES FILE - ONE RECORD PER
000600*            PAST APPLICANT PER SCHOOL, SELF-REPORTED RESULTS
000700*            CARRIED FORWARD FROM THE OLD SURVEY EXTRACT RUN.
000800*AUTHOR    : D. HALVERSON
000900*----------------------------------------------------------------
001000*VRS    DATE        PROGR.   DESCRIPTION
001100*1.0    02/11/1984  DH       ORIGINAL LAYOUT
001200*1.1    19/05/1988  DH       ADDED WORK-EXP AND URM FLAG FIELDS
001300*1.2    08/02/1990  CM       ADDED SENT/RECEIVED/COMPLETE DATES
001400*1.3    22/09/1998  RO       FILLER EXPANDED - Y2K LAYOUT REVIEW
001500*1.4    11/09/2007  TK       NO LAYOUT CHANGE - ENTRY ADDED ONLY T
001600*                            KEEP THIS LOG IN STEP WITH THE RELADM
001700*                            2.2 CONDITION-NAME REQ 07-228
001800*----------------------------------------------------------------
001900
002000*FIXED 115-BYTE RECORD.  RECORDS FOR ONE SCHOOL ARE GROUPED
002100*TOGETHER IN THE FILE - NOT INDIVIDUALLY KEYED.  RECORDS
002200*MISSING EITHER GPA OR LSAT ARE DROPPED WHEN THE HISTORY
002300*TABLE IS LOADED (SEE RELADM PARAGRAPH 0200-CARREGA-HIST).
002400
002500 01  REG-HISTORICO.
002600     05  SCHOOL-NAME              PIC X(42).
002700*    SCHOOL THIS OUTCOME BELONGS TO
002800     05  OUT-GPA                  PIC 9V99.
002900*    APPLICANT GPA; BLANK OR ZERO MEANS MISSING
003000     05  OUT-LSAT                 PIC 9(03).
003100*    APPLICANT LSAT SCORE; BLANK OR ZERO MEANS MISSING
003200     05  OUT-RESULT               PIC X(20).
003300*    RAW DECISION STRING AS SURVEYED - SEE R1 CLASSIFICATION
003400*    TABLE IN RELADM (0210-CLASSIFICA-RESULTADO)
003500     05  OUT-URM                  PIC X(01).
003600*    "Y" = UNDER-REPRESENTED MINORITY APPLICANT, ELSE NON-URM
003700     05  OUT-WORK-EXP             PIC X(03).
003800*    YEARS OF WORK EXPERIENCE AS SURVEYED; "0" MEANS A
003900*    STRAIGHT-THROUGH (KJD) APPLICANT; BLANK = UNKNOWN,
004000*    UNKNOWN IS TREATED AS NOT-KJD, NOT AS ZERO
004100     05  OUT-SENT-DATE            PIC 9(08).
004200*    APPLICATION SENT DATE, CCYYMMDD; ZERO = MISSING
004300     05  OUT-RECEIVED-DATE        PIC 9(08).
004400*    APPLICATION RECEIVED DATE, CCYYMMDD; ZERO = MISSING
004500     05  OUT-COMPLETE-DATE        PIC 9(08).
004600*    APPLICATION COMPLETE DATE, CCYYMMDD; ZERO = MISSING
004700     05  FILLER                   PIC X(19) VALUE SPACES.
004800*    RESERVED FOR FUTURE EXPANSION - UNUSED THIS RELEASE
004900
005000*ALTERNATE VIEW OF THE THREE MILESTONE DATES, BROKEN OUT
005100*BY CENTURY/YEAR/MONTH/DAY - USED ONLY WHEN A TRACE DUMP
005200*OF A SINGLE OUTCOME RECORD IS NEEDED DURING A RERUN.
005300 01  REG-HISTORICO-DATAS REDEFINES REG-HISTORICO.
005400     05  FILLER                   PIC X(66).
005500     05  RHD-SENT-CCYY            PIC 9(04).
005600     05  RHD-SENT-MM              PIC 9(02).
005700     05  RHD-SENT-DD              PIC 9(02).
005800     05  RHD-RECV-CCYY            PIC 9(04).
005900     05  RHD-RECV-MM              PIC 9(02).
006000     05  RHD-RECV-DD              PIC 9(02).
006100     05  RHD-COMP-CCYY            PIC 9(04).
006200     05  RHD-COMP-MM              PIC 9(02).
006300     05  RHD-COMP-DD              PIC 9(02).
006400     05  FILLER                   PIC X(19).
006500*    SAME RESERVE AS REG-HISTORICO ABOVE, JUST VIEWED THROUGH
006600*    THE DATE-BROKEN-OUT REDEFINES.
