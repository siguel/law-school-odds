000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RELADM.
000300 AUTHOR. D. HALVERSON.
000400 INSTALLATION. MIDLAND LAW SCHOOL DATA SERVICES - DATA
000500         PROCESSING.
000600 DATE-WRITTEN. 02/11/1984.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY - DATA
000900         PROCESSING DEPT.
001000*----------------------------------------------------------------
001100*RELADM - LAW SCHOOL ADMISSION ODDS ANALYZER
001200*PURPOSE   : READS THE OFFICIAL PERCENTILE FILE AND THE PRIOR-
001300*            YEAR APPLICANT OUTCOME FILE, THEN FOR EACH APPLICANT
001400*            ON THE APPLICANT FILE COMPUTES A COMPETITIVE LSAT/
001500*            GPA RANGE PER SCHOOL LISTED, FILTERS THE OUTCOME
001600*            HISTORY TO THAT RANGE, AND PRINTS A FOUR-LEVEL
001700*            ACCEPTANCE-RATE CASCADE PLUS AN OVERALL ADMISSION
001800*            VERDICT FOR EACH SCHOOL THE APPLICANT LISTED.
001900*REMARKS   : THIS PROGRAM READS NO PARAMETER CARD.  ALL THREE
002000*            INPUT FILES MUST BE PRESENT AND IN THE LAYOUTS
002100*            GIVEN IN WCPCT/WCHIS/WCCAN BELOW OR THE RUN WILL
002200*            ABORT AT OPEN TIME (SEE 0010-ABRE-ARQUIVOS).
002300*----------------------------------------------------------------
002400*CHANGE LOG
002500*VRS    DATE        PROGR.   DESCRIPTION
002600*1.0    02/11/1984  DH       ORIGINAL CODING - SINGLE CASCADE
002700*                            LEVEL, NO COMPARISON RANGE, RANK
002800*                            COLUMN ONLY
002900*1.1    14/08/1985  DH       ADDED GPA FLOOR SEARCH (2ND-LOWEST
003000*                            ACCEPTED GPA) PER ADMISSIONS OFFICE
003100*                            REQUEST
003200*1.2    30/06/1987  DH       ADDED LSAT FLOOR SEARCH, SAME LOGIC
003300*                            AS THE GPA FLOOR
003400*1.3    19/05/1988  DH       WIDENED APPLICANT SCHOOL LIST TO 10
003500*                            SLOTS (WAS 6)
003600*1.4    08/02/1990  CM       ADDED ON-TIME CASCADE LEVEL (SENT/
003700*                            RECEIVED/COMPLETE DATES)
003800*1.5    14/03/1991  RO       ADDED SCHOOL RANK COLUMN FROM THE
003900*                            PERCENTILE FILE
004000*1.6    22/11/1991  CM       ADDED COMPARISON CASCADE FOR BELOW-
004100*                             25TH-PERCENTILE APPLICANTS (REQ
004200*                            91-114)
004300*1.7    02/09/1994  RO       KJD CASCADE LEVEL NOW PASSES ALL
004400*                            RECORDS WHEN APPLICANT IS NOT KJD -
004500*                            WORK-EXP FIELD TOO OFTEN BLANK ON
004600*                            OLDER SURVEY YEARS
004700*1.8    22/09/1998  RO       Y2K REVIEW - ALL DATE FIELDS
004800*                            CONFIRMED CCYYMMDD, NO 2-DIGIT YEAR
004900*                            WINDOWING ANYWHERE IN THIS PROGRAM
005000*1.9    11/01/1999  RO       Y2K REVIEW FOLLOW-UP - ON-TIME
005100*                            CUTOFF LITERAL CONFIRMED FULL 8-
005200*                            DIGIT COMPARE, NO CHANGE REQUIRED
005300*                            (SEE 1.8 ENTRY ABOVE - THE FULL
005400*                            REVIEW AND THIS FOLLOW-UP WERE
005500*                            TWO SEPARATE SIGN-OFFS PER THE
005600*                            1998 Y2K PROJECT PLAN, DP LIBRARY)
005700*2.0    17/07/2001  CM       VERDICT THRESHOLDS RE-TUNED PER REQ
005800*                            01-66
005900*2.1    05/03/2003  RO       LOW SAMPLE SIZE WARNING ADDED (N
006000*                            LESS THAN 10) PER ADMISSIONS
006100*                            COMMITTEE REQUEST
006200*2.2    11/09/2007  TK       CONDITION NAMES ADDED FOR THE FILE-
006300*                            STATUS SWITCHES AND FOR SEVERAL OF
006400*                            THE FLAGS BELOW - READABILITY ONLY,
006500*                            NO LOGIC CHANGE (REQ 07-228)
006600*2.3    19/04/2012  TK       WS-AVISO/DET-AVISO WIDENED FROM 20
006700*                            TO 24 BYTES - THE MISSING-
006800*                            PERCENTILE AND NO-OUTCOME-DATA
006900*                            WARNING TEXT WAS BEING TRUNCATED ON
007000*                            THE PRINTED REPORT (REQ 12-040)
007100*2.4    19/04/2012  TK       LOW SAMPLE SIZE WARNING NOW PRINTS
007200*                            THE ADMISSIONS COMMITTEE-S EXACT
007300*                            WORDING AND THE PLAIN COUNT - THE
007400*                            OLD "LOW N=" ABBREVIATION DREW A
007500*                            COMPLAINT FROM THE COMMITTEE CHAIR
007600*                            (SAME REQ 12-040)
007700*2.5    03/06/2015  MB       STATEMENT-LEVEL COMMENTS ADDED
007800*                            THROUGHOUT THE PROCEDURE DIVISION
007900*                            AFTER A DEPARTMENT REVIEW FOUND
008000*                            THE CASCADE LOGIC TOO HARD TO
008100*                            FOLLOW FOR ANYONE OTHER THAN THE
008200*                            ORIGINAL AUTHOR - NO LOGIC CHANGE
008300*                            (REQ 15-019)
008400*2.6    03/06/2015  MB       SAME REVIEW AS 2.5 - TWO 77-LEVEL
008500*                            SWITCHES THAT HAD BEEN DOING DOUBLE
008600*                            DUTY WERE SPLIT OUT FOR CLARITY, NO
008700*                            LOGIC CHANGE (SAME REQ 15-019)
008800*2.7    14/02/2019  JP       0650-ATRIBUI-PARECER WAS COMPARING
008900*                            THE ROUNDED DISPLAY RATE INSTEAD OF
009000*                            THE EXACT COUNTS - A SCHOOL AT
009100*                            59.96 PERCENT WAS ROUNDING UP TO
009200*                            60.0 AND CLEARING THE LIKELY CUTOFF
009300*                            IT HAD NOT ACTUALLY MET.  CUTOFFS
009400*                            NOW CROSS-MULTIPLY THE RAW ACCEPTED
009500*                            AND TOTAL COUNTS (REQ 04-112).  ALSO
009600*                            THIS RUN: DET-RANK WAS CARRYING THE
009700*                            ZERO-SUPPRESSED EDIT-S EMBEDDED
009800*                            BLANKS FOR ANY RANK UNDER 1000 -
009900*                            NEW SHARED PARAGRAPH 0706-FORMATA-
010000*                            RANK STRIPS THEM THE SAME WAY 0660
010100*                            ALREADY DOES FOR THE N= COUNT, AND
010200*                            IS NOW CALLED FROM BOTH 0700 AND
010300*                            0710 (SAME REQ 04-112)
010400*----------------------------------------------------------------
010500*REMARKS (CONT.)
010600*THE ADMISSIONS OFFICE SUPPLIES THE THREE INPUT EXTRACTS ON
010700*THE NIGHT BEFORE EACH COMMITTEE MEETING.  PERCENTIL AND
010800*HISTORICO ARE REFRESHED ONCE A YEAR, IN JULY, WHEN THE PRIOR
010900*CYCLE-S OUTCOMES ARE FINAL; CANDIDATO CHANGES EVERY RUN AS
011000*NEW APPLICATIONS COME IN.  IF THIS PROGRAM IS EVER RUN
011100*BEFORE THE JULY REFRESH, THE OUTCOME HISTORY STILL REFLECTS
011200*THE PRIOR CYCLE - THIS IS EXPECTED AND IS NOT A DATA ERROR,
011300*SEE THE ADMISSIONS OFFICE PROCEDURES MANUAL, SECTION 4.
011400*THIS PROGRAM HAS NO RESTART LOGIC - IF IT ABENDS PARTWAY
011500*THROUGH THE APPLICANT FILE THE WHOLE STEP IS RERUN FROM THE
011600*TOP.  THE REPORT IS NOT CUMULATIVE ACROSS RUNS SO THIS HAS
011700*NEVER BEEN AN OPERATIONAL PROBLEM - A RERUN SIMPLY REPLACES
011800*THE PRIOR OUTPUT FILE.
011900*OPERATOR MESSAGES ON A BAD FILE OPEN GO TO THE CONSOLE
012000*ONLY - THIS PROGRAM HAS NO SEPARATE ERROR LOG FILE OF ITS
012100*OWN, CONSISTENT WITH EVERY OTHER BATCH STEP IN THIS SHOP.
012200*THE REPORT FILE NAME ITSELF IS SET AT THE JCL/ASSIGN LEVEL
012300*OUTSIDE THIS PROGRAM - RELAT NEVER APPEARS AS A LITERAL
012400*FILENAME ANYWHERE IN THE PROCEDURE DIVISION BELOW.
012500*----------------------------------------------------------------
012600
012700 ENVIRONMENT DIVISION.
012800 CONFIGURATION SECTION.
012900 SPECIAL-NAMES.
013000*C01 NAMES THE TOP-OF-FORM CHANNEL FOR THE PRINTER
013100*CONTROL BYTE; UPSI-0 IS THE OPERATOR TRACE SWITCH
013200*SET AT THE CONSOLE BEFORE A RERUN INVESTIGATION.
013300     C01 IS TOP-OF-FORM
013400     UPSI-0 ON STATUS IS UPSI-0-ON
013500         OFF STATUS IS UPSI-0-OFF.
013600*UPSI-0 ON = TRACE MODE - DUMPS THE ALTERNATE "-TRACE" VIEWS
013700*OF THE FIRST CANDIDATE TO THE CONSOLE.  OFF FOR ALL NORMAL
013800*PRODUCTION RUNS - OPERATOR SETS THE SWITCH ONLY ON REQUEST
013900*FROM DATA PROCESSING DURING A RERUN INVESTIGATION.
014000*C01/TOP-OF-FORM IS DECLARED FOR PARITY WITH EVERY OTHER
014100*PRINT PROGRAM IN THIS SHOP EVEN THOUGH RELADM DOES NOT
014200*CURRENTLY WRITE A CHANNEL-1 SKIP - THE REPORT USES ADVANCING
014300*PAGE ON THE CARRIAGE-CONTROL MOVE INSTEAD (SEE 0400).
014400 INPUT-OUTPUT SECTION.
014500 FILE-CONTROL.
014600
014700*ALL THREE INPUT FILES ARE DISK-RESIDENT SEQUENTIAL EXTRACTS -
014800*NONE OF THEM IS INDEXED, SO THERE IS NO KEY CLAUSE ON ANY OF
014900*THE SELECTS BELOW.
015000     SELECT PERCENTIL ASSIGN TO DISK
015100*    ANNUAL PERCENTILE EXTRACT - REFRESHED ONCE A YEAR
015200*    BY THE ADMISSIONS OFFICE, NOT PER RUN.
015300             FILE STATUS WS-STATUS-PCT.
015400
015500     SELECT HISTORICO ASSIGN TO DISK
015600*    HISTORICAL OUTCOME EXTRACT - SAME ANNUAL REFRESH
015700*    CYCLE AS PERCENTIL ABOVE.
015800             FILE STATUS WS-STATUS-HIS.
015900
016000     SELECT CANDIDATO ASSIGN TO DISK
016100*    THIS RUNS APPLICANT BATCH - THE ONLY ONE OF THE
016200*    THREE INPUT FILES THAT CHANGES EVERY RUN.
016300             FILE STATUS WS-STATUS-CAN.
016400
016500*REPORT IS A PRINT FILE - NO FILE STATUS IS CHECKED ON WRITE,
016600*THE SAME AS EVERY OTHER PRINT PROGRAM THIS SHOP HAS WRITTEN.
016700     SELECT RELAT ASSIGN TO PRINTER.
016800*    THE ODDS REPORT - LINE SEQUENTIAL, ONE COPY PER RUN.
016900
017000 DATA DIVISION.
017100 FILE SECTION.
017200*THREE INPUT FDS AND ONE OUTPUT FD FOLLOW, IN THE SAME ORDER
017300*AS THE SELECT CLAUSES ABOVE - PERCENTIL, HISTORICO, CANDIDATO,
017400*THEN RELAT.  THIS IS ALSO THE ORDER THE MAIN CONTROL
017500*PARAGRAPH OPENS AND LOADS THEM IN, SEE 0000-CONTROLE BELOW.
017600*SCHOOL PERCENTILE FILE - ONE RECORD PER SCHOOL, SEE WCPCT
017700*BELOW FOR THE FIELD-BY-FIELD LAYOUT.
017800 FD  PERCENTIL
017900*69-BYTE FIXED RECORD - SEE WCPCT.CPY.
018000     LABEL RECORD STANDARD
018100     VALUE OF FILE-ID 'PERCENT.DAT'
018200     RECORD CONTAINS 69 CHARACTERS.
018300 COPY WCPCT.
018400
018500*PRIOR-YEAR OUTCOME HISTORY - MANY RECORDS PER SCHOOL, SEE
018600*WCHIS BELOW.  NOT SORTED OR GROUPED ON DISK BY THIS SHOP -
018700*SEE THE NOTE OVER WT-TAB-HISTORICO FURTHER DOWN.
018800 FD  HISTORICO
018900*115-BYTE FIXED RECORD - SEE WCHIS.CPY.
019000     LABEL RECORD STANDARD
019100     VALUE OF FILE-ID 'OUTCOMES.DAT'
019200     RECORD CONTAINS 115 CHARACTERS.
019300 COPY WCHIS.
019400
019500*APPLICANT FILE - ONE RECORD PER APPLICANT, SEE WCCAN BELOW.
019600*RECORD LENGTH IS 450, NOT THE 448 BYTES OF ACTUAL APPLICANT
019700*DATA - SEE THE WCCAN HEADER FOR WHY.
019800 FD  CANDIDATO
019900*450-BYTE FIXED RECORD - SEE WCCAN.CPY AND THE VRS
020000*1.2/1.3 CHANGE-LOG ENTRIES THERE FOR WHY IT IS NOT
020100*448.
020200     LABEL RECORD STANDARD
020300     VALUE OF FILE-ID 'APPLICNT.DAT'
020400     RECORD CONTAINS 450 CHARACTERS.
020500 COPY WCCAN.
020600
020700 FD  RELAT
020800     LABEL RECORD OMITTED.
020900*PRINT RECORD - 168 BYTES OF TEXT PLUS A 2-BYTE SAFETY PAD.
021000*EVERY CAB-*/DET-*/LEGENDA*/RODAPE-* GROUP BELOW IS MOVED IN
021100*TURN BY A WRITE ... FROM, NEVER BUILT DIRECTLY IN THIS 01.
021200 01  REG-RELAT.
021300     05  REG-RELAT-TEXTO          PIC X(168).
021400*PRINT LINE IS BUILT IN WORKING-STORAGE AND MOVED
021500*HERE JUST BEFORE THE WRITE - THE SHOP NEVER PUTS
021600*PRINT LAYOUTS DIRECTLY ON THE FD.
021700     05  FILLER                   PIC X(002) VALUE SPACES.
021800
021900 WORKING-STORAGE SECTION.
022000*FILE STATUS BYTES - TESTED DIRECTLY AGAINST THE RAW GNU/IBM
022100*FILE STATUS VALUES, THE WAY THIS SHOP HAS ALWAYS DONE IT.
022200*"00" = SUCCESSFUL COMPLETION, ANYTHING ELSE IS AN ERROR -
022300*SEE 0010-ABRE-ARQUIVOS, THE ONLY PLACE THEY ARE TESTED.
022400 01  WS-STATUS-PCT             PIC X(02) VALUE SPACES.
022500*FILE STATUS BYTES FOR THE THREE INPUT FILES - "10"
022600*AT END, "9X" IS A HARD I/O ERROR WE DO NOT ATTEMPT
022700*TO RECOVER FROM.
022800 01  WS-STATUS-HIS             PIC X(02) VALUE SPACES.
022900 01  WS-STATUS-CAN             PIC X(02) VALUE SPACES.
023000
023100*END-OF-FILE / FOUND / MISCELLANEOUS SWITCHES.  77-LEVEL, ONE
023200*BYTE EACH, "Y"/"N" - HOUSE STANDARD SINCE THE ORIGINAL
023300*CODING.  CONDITION NAMES WERE ADDED UNDER VRS 2.2 FOR THE
023400*SWITCHES THAT ARE ONLY EVER TESTED, NEVER SET BY VALUE OTHER
023500*THAN "Y"/"N" - THE REMAINDER STAY BARE "Y"/"N" COMPARES
023600*BECAUSE THEY ARE ALSO USED AS PAGE-LEVEL ACCUMULATORS BY
023700*0900-RODAPE-CANDIDATO AND A CONDITION NAME WOULD NOT HELP
023800*READABILITY THERE.
023900 77  WS-PCT-EOF-SW             PIC X(01) VALUE "N".
024000     88  WS-PCT-EOF                VALUE "Y".
024100*    SET BY 0100 WHEN THE PERCENTILE FILE READ HITS AT END.
024200 77  WS-HIS-EOF-SW             PIC X(01) VALUE "N".
024300     88  WS-HIS-EOF                VALUE "Y".
024400*    SET BY 0200 WHEN THE OUTCOME FILE READ HITS AT END.
024500 77  WS-CAN-EOF-SW             PIC X(01) VALUE "N".
024600     88  WS-CAN-EOF                VALUE "Y".
024700*    SET BY 0300 WHEN THE APPLICANT FILE READ HITS AT END - ALSO
024800*    FORCED ON BY 0010 IF ANY OF THE THREE FILES WILL NOT OPEN,
024900*    SO THE MAIN CONTROL LOOP FALLS THROUGH WITHOUT PROCESSING.
025000 77  WS-PCT-FOUND-SW           PIC X(01) VALUE "N".
025100     88  WS-PCT-FOUND              VALUE "Y".
025200*    SET BY 0507 WHEN 0505-BUSCA-PERCENTIL FINDS AN EXACT NAME
025300*    MATCH ON THE PERCENTILE TABLE.
025400 77  WS-HIST-FOUND-SW          PIC X(01) VALUE "N".
025500     88  WS-HIST-FOUND             VALUE "Y".
025600*    SET BY 0508 WHEN AT LEAST ONE OUTCOME RECORD MATCHES THE
025700*    SCHOOL NAME - A SCHOOL WITH PERCENTILES BUT NO SURVEY
025800*    HISTORY STILL CANNOT BE ANALYZED (ADMISSIONS OFFICE RULE,
025900*    1984).
026000 77  WS-AVISO-SW               PIC X(01) VALUE "N".
026100     88  WS-TEM-AVISO              VALUE "Y".
026200*    ON WHEN 0500 HAS SOMETHING TO SAY ABOUT THIS SCHOOL - THE
026300*    WORDING ITSELF IS BUILT INTO WS-AVISO, SEE THAT FIELD BELOW.
026400 77  WS-FLAG-AT-MEDIAN         PIC X(01) VALUE "N".
026500*    RULE R2 - APPLICANT LSAT EXACTLY EQUALS THE SCHOOL MEDIAN.
026600*    CARRIED TO WS-VIU-MEDIANA-SW AT THE PAGE LEVEL SO 0900 KNOWS
026700*    WHETHER TO PRINT LEGENDA1.
026800 77  WS-FLAG-BELOW-25          PIC X(01) VALUE "N".
026900*    RULE R3 - APPLICANT GPA BELOW THE 25TH BUT AT OR ABOVE THE
027000*    ACCEPTED-APPLICANT FLOOR - DRIVES THE COMPARISON CASCADE,
027100*    RULE R5, VIA 0620-CASCATA-COMPARACAO.
027200 77  WS-FLAG-BELOW-FLOOR       PIC X(01) VALUE "N".
027300*    RULE R3 - APPLICANT GPA BELOW EVEN THE FLOOR.  NO COMPARISON
027400*    CASCADE RUNS IN THIS CASE.  CARRIED TO WS-VIU-PISO-SW FOR
027500*    THE LEGENDA2 FOOTNOTE.
027600 77  WS-VIU-MEDIANA-SW         PIC X(01) VALUE "N".
027700*    PAGE-LEVEL - ON IF ANY SCHOOL ON THIS APPLICANT-S PAGE SET
027800*    WS-FLAG-AT-MEDIAN, RESET EVERY APPLICANT BY 0300.
027900 77  WS-VIU-PISO-SW            PIC X(01) VALUE "N".
028000*    PAGE-LEVEL COMPANION TO THE ABOVE, FOR LEGENDA2.
028100 77  WS-LSAT-FLOOR-SW          PIC X(01) VALUE "N".
028200     88  WS-LSAT-FLOOR-FOUND       VALUE "Y".
028300*    SET BY 0520 WHEN AT LEAST ONE ACCEPTED RECORD EXISTS TO
028400*    COMPUTE A 2ND-LOWEST-LSAT FLOOR FROM.
028500 77  WS-GPA-FLOOR-SW           PIC X(01) VALUE "N".
028600     88  WS-GPA-FLOOR-FOUND        VALUE "Y".
028700*    GPA COMPANION TO WS-LSAT-FLOOR-SW, SET BY 0540.
028800 77  WS-ON-TIME-SW             PIC X(01) VALUE "Y".
028900*    SET BY 0615 FOR THE ONE RECORD CURRENTLY BEING TESTED BY
029000*    0612-ACUMULA-REGISTRO - REFRESHED EVERY RECORD, NEVER
029100*    ACCUMULATED, SO NO CONDITION NAME WAS ADDED HERE.
029200 77  WS-CC-ATIVA               PIC X(01) VALUE "N".
029300     88  WS-CC-FOI-CALCULADA       VALUE "Y".
029400*    ON WHEN 0620 ACTUALLY RAN THE COMPARISON CASCADE THIS
029500*    SCHOOL - DISTINGUISHES "NO COMPARISON NEEDED" FROM "ZERO
029600*    COUNTS IN THE COMPARISON CASCADE."  NOT PRINTED ANYWHERE
029700*    TODAY BUT KEPT FOR THE NEXT REPORT REQUEST, PER RO.
029800
029900*COUNTERS / SUBSCRIPTS - ALL COMP, ALL 77-LEVEL, PER DP
030000*STANDARDS.  SUBSCRIPTS USED ONLY AS PLAIN WORK FIELDS (NOT
030100*AS INDEXES) BECAUSE THE SAME VALUE IS SOMETIMES CARRIED INTO
030200*AN ARITHMETIC EXPRESSION, WHICH AN INDEX DATA ITEM CANNOT BE.
030300 77  WS-QTDE-PCT               PIC 9(05) COMP VALUE ZERO.
030400*    RECORD COUNT ACTUALLY LOADED INTO WT-TAB-PERCENTIS BY 0100.
030500 77  WS-QTDE-HIS               PIC 9(05) COMP VALUE ZERO.
030600*    RECORD COUNT ACTUALLY LOADED INTO WT-TAB-HISTORICO BY 0200.
030700 77  WS-IX-PCT                 PIC 9(05) COMP VALUE ZERO.
030800*    LOAD-TIME SUBSCRIPT FOR WT-TAB-PERCENTIS, 0100 ONLY.
030900 77  WS-IX-HIS                 PIC 9(05) COMP VALUE ZERO.
031000*    LOAD-TIME SUBSCRIPT FOR WT-TAB-HISTORICO, 0200 ONLY.
031100 77  WS-IX-HIS-SCAN            PIC 9(05) COMP VALUE ZERO.
031200*    RESERVED - NOT CURRENTLY REFERENCED.  LEFT IN PLACE SINCE
031300*    THE NEXT RELEASE IS LIKELY TO NEED A SECOND HISTORY SCAN
031400*    POINTER FOR THE PLANNED WAIT-LIST SUB-ANALYSIS (SEE 1999
031500*    PLANNING MEMO, DP LIBRARY).
031600 77  WS-IX-SCH                 PIC 9(02) COMP VALUE ZERO.
031700*    SCHOOL-SLOT SUBSCRIPT (1 THRU 10) - 0305 AND 0450/0460.
031800 77  WS-CONT-ESCOLAS           PIC 9(02) COMP VALUE ZERO.
031900*    HOW MANY OF THE TEN SLOTS ON THIS APPLICANT ARE NON-BLANK -
032000*    ZERO MEANS SKIP THE WHOLE APPLICANT (0300).
032100 77  WS-FOUND-IX                PIC 9(05) COMP VALUE ZERO.
032200*    PERCENTILE-TABLE SUBSCRIPT FOR THE CURRENT SCHOOL, SET BY
032300*    0507 AND USED BY NEARLY EVERY PARAGRAPH FROM 0510 ON.
032400 77  WS-CP-IX                  PIC 9(02) COMP VALUE ZERO.
032500*    CASCADE-LEVEL SUBSCRIPT (1 THRU 4) USED THROUGHOUT U3/U4.
032600 77  WS-CA-IX                  PIC 9(02) COMP VALUE ZERO.
032700*    RESERVED - A LEFTOVER FROM THE 1.6 COMPARISON-CASCADE WORK;
032800*    WS-CP-IX DOES THE JOB NOW.  NOT REMOVED - SEE THE GENERAL
032900*    SHOP POLICY AGAINST DELETING WORKING-STORAGE ITEMS THAT
033000*    MIGHT STILL BE REFERENCED BY A PATCH CARD IN THE FIELD.
033100 77  WS-CONT-PG                PIC 9(05) COMP VALUE ZERO.
033200*    PAGE COUNTER - INCREMENTED ONCE PER APPLICANT BY 0400, NOT
033300*    CURRENTLY PRINTED ANYWHERE BUT KEPT FOR AN EVENTUAL PAGE-
033400*    FOOTER LINE.
033500 77  WS-LSAT-FLOOR-CONT        PIC 9(05) COMP VALUE ZERO.
033600*    HOW MANY ACCEPTED RECORDS THE SCHOOL HAS - 0, 1, OR 2-OR-
033700*    MORE ARE THE ONLY THREE CASES 0520 CARES ABOUT.
033800 77  WS-GPA-FLOOR-CONT         PIC 9(05) COMP VALUE ZERO.
033900*    GPA COMPANION TO WS-LSAT-FLOOR-CONT, USED BY 0540.
034000
034100*RESULT-STRING UPPER-CASE WORK AREA FOR RULE R1 - OUT-RESULT
034200*IS MOVED HERE, FOLDED TO UPPER CASE, THEN COMPARED AGAINST
034300*THE LITERAL LISTS IN 0210-CLASSIFICA-RESULTADO.
034400 01  WS-RESULT-WORK            PIC X(20) VALUE SPACES.
034500*SCRATCH AREA FOR 0210 WHILE IT NORMALIZES THE
034600*INCOMING OUTCOME TEXT - NOT CARRIED FORWARD ONCE
034700*THE TABLE ROW IS BUILT.
034800
034900*WORK-EXPERIENCE NUMERIC CHECK - ALTERNATE VIEW OF A COPY OF
035000*OUT-WORK-EXP SO A BLANK (UNKNOWN) VALUE CAN BE TESTED FOR
035100*NUMERIC-NESS BEFORE IT IS COMPARED TO ZERO - COMPARING A
035200*BLANK ALPHANUMERIC FIELD TO A NUMERIC ZERO DIRECTLY GIVES
035300*INCONSISTENT RESULTS ACROSS COMPILERS, SO THIS SHOP ALWAYS
035400*TESTS NUMERIC-NESS FIRST.
035500 01  WS-WORK-EXP-CHK.
035600*LETS 0210 TEST THE WORK-EXPERIENCE-YEARS FIELD AS
035700*A NUMBER WITHOUT ASSUMING THE EXTRACT ALWAYS SENDS
035800*A CLEAN NUMERIC VALUE - SEE WS-WORK-EXP-VIEW BELOW.
035900     05  WS-WORK-EXP-X             PIC X(03).
036000 01  WS-WORK-EXP-VIEW REDEFINES WS-WORK-EXP-CHK.
036100     05  WS-WORK-EXP-N             PIC 9(03).
036200
036300*SCHOOL PERCENTILE TABLE - LOADED ONCE AT START OF RUN,
036400*SEARCHED BY NAME FOR EVERY SCHOOL ANY APPLICANT LISTS (SEE
036500*0505-BUSCA-PERCENTIL).  300 SCHOOLS IS WELL ABOVE THE
036600*CURRENT SURVEY POPULATION - 0100 LOGS AND DROPS THE RECORD
036700*RATHER THAN ABENDING IF THE TABLE EVER FILLS.
036800 01  WT-TAB-PERCENTIS.
036900*IN-MEMORY COPY OF THE WHOLE PERCENTIL EXTRACT, LOADED
037000*ONCE BY 0100 AND SEARCHED REPEATEDLY BY 0505/0507 -
037100*300 ROWS IS COMFORTABLY ABOVE ANY SCHOOL LIST WE
037200*HAVE EVER BEEN HANDED.
037300     05  WT-PERCENTIL OCCURS 300 TIMES
037400             INDEXED BY WT-PCT-IX.
037500         10  WT-SCHOOL-NAME        PIC X(42).
037600*            SEARCH KEY - EXACT MATCH ONLY, NO FUZZY LOOKUP.
037700         10  WT-RANK               PIC 9(03).
037800*            ZERO = UNRANKED, PRINTS "NR" ON THE REPORT (0700/0710
037900         10  WT-GPA-25             PIC 9V99.
038000*        25TH/50TH PERCENTILE GPA FOR THE SCHOOL.
038100         10  WT-GPA-50             PIC 9V99.
038200         10  WT-GPA-75             PIC 9V99.
038300*            WT-GPA-75 IS CARRIED FOR SYMMETRY WITH THE INPUT LAYO
038400*            IS NOT USED BY ANY RULE IN THIS RELEASE - SEE SPEC NO
038500*            RULES R2/R3, WHICH ONLY EVER REFERENCE THE 25TH AND M
038600         10  WT-LSAT-25            PIC 9(03).
038700*        25TH/50TH/75TH PERCENTILE LSAT FOR THE SCHOOL.
038800         10  WT-LSAT-50            PIC 9(03).
038900         10  WT-LSAT-75            PIC 9(03).
039000         10  FILLER                PIC X(04).
039100*    THE FOUR-BYTE FILLER ABOVE IS HOUSE PRACTICE ON TABLE
039200*    ENTRIES, THE SAME AS ON A DISK RECORD - IT GIVES THE NEXT
039300*    MAINTAINER ROOM TO ADD A FIELD WITHOUT RESIZING EVERY
039400*    SUBSCRIPT REFERENCE IN THE PROGRAM.  IT IS NOT WRITTEN TO
039500*    DISK - WT-TAB-PERCENTIS NEVER LEAVES WORKING-STORAGE.
039600
039700*HISTORICAL OUTCOME TABLE - LOADED ONCE, CLASSIFIED AT LOAD
039800*TIME (SEE 0210-CLASSIFICA-RESULTADO), RE-SCANNED FOR EVERY
039900*(APPLICANT, SCHOOL) PAIR - THIS SHOP HAS NO SORT STEP THAT
040000*GROUPS OUTCOMES PER SCHOOL SO THE TABLE CARRIES ALL SCHOOLS
040100*TOGETHER AND EACH PASS FILTERS BY WT-H-SCHOOL-NAME.  3000
040200*ENTRIES COVERS THE LARGEST SCHOOL-YEAR EXTRACT SEEN SO FAR -
040300*SEE 0200 FOR THE TABLE-FULL SAFETY CHECK.
040400 01  WT-TAB-HISTORICO.
040500*IN-MEMORY COPY OF THE OUTCOME EXTRACT, POST-0210
040600*CLASSIFICATION.  3000 ROWS COVERS SEVERAL YEARS OF
040700*OUTCOME HISTORY ACROSS THE FULL SCHOOL LIST.
040800     05  WT-HISTORICO OCCURS 3000 TIMES
040900             INDEXED BY WT-HIS-IX.
041000         10  WT-H-SCHOOL-NAME      PIC X(42).
041100*        MUST MATCH THE APPLICANT SCHOOL SLOT SPELLING
041200*        EXACTLY - SEE 0505/0507 SEARCH LOGIC.
041300         10  WT-H-GPA              PIC 9V99.
041400         10  WT-H-LSAT             PIC 9(03).
041500         10  WT-H-RESULT-GRP       PIC X(01).
041600*            "A"=ACCEPTED "R"=REJECTED "W"=WAITLISTED
041700*            "H"=HOLD     "N"=NO DECISION
041800*            SET ONCE BY 0210-CLASSIFICA-RESULTADO AND NEVER CHANG
041900*            AFTER THAT - SAFE TO RE-TEST ON EVERY PASS.
042000         10  WT-H-URM-SW           PIC X(01).
042100*        SET FROM THE RAW OUT-URM/OUT-WORK-EXP FIELDS BY
042200*        0210 AT LOAD TIME.
042300         10  WT-H-KJD-SW           PIC X(01).
042400*            "Y"/"N" - SET BY 0200 FROM OUT-URM AND FROM A NUMERIC
042500*            ON OUT-WORK-EXP RESPECTIVELY.  BLANK WORK EXPERIENCE
042600*            TREATED AS NOT-KJD, NEVER AS A THIRD STATE.
042700         10  WT-H-SENT-DATE        PIC 9(08).
042800*        APPLICATION SENT/DECISION RECEIVED/FILE COMPLETE
042900*        DATES - ANY OR ALL MAY BE ZERO.  SEE 0615-NO-PRAZO.
043000         10  WT-H-RECV-DATE        PIC 9(08).
043100         10  WT-H-COMP-DATE        PIC 9(08).
043200*            CCYYMMDD - CONFIRMED FULL 4-DIGIT YEAR UNDER THE VRS
043300*            Y2K REVIEW.  ZERO MEANS "NO DATE ON FILE."
043400         10  WT-H-INBOX-SW         PIC X(01).
043500*            SET EVERY PASS BY 0605-TESTA-UM-REGISTRO - "Y" MEANS
043600*            RECORD FALLS INSIDE THE CURRENT LSAT/GPA BOX.
043700*            NOTE THIS FLAG IS RE-SET ON EVERY CALL TO 0600-FILTRA
043800*            IT DOES NOT CARRY A MEANING BETWEEN ONE SCHOOL AND TH
043900*            OR BETWEEN THE PRINCIPAL PASS AND THE COMPARISON PASS
044000         10  FILLER                PIC X(04).
044100
044200*CURRENT-APPLICANT WORK AREA - REFRESHED PER APPLICANT FROM
044300*REG-CANDIDATO BY 0300-PROCESSA-CANDIDATOS.
044400 01  WS-APLIC-ATUAL.
044500*THE CURRENT APPLICANT RECORD, MOVED OVER FROM
044600*REG-CANDIDATO SO THE SCHOOL-LOOP PARAGRAPHS ARE NOT
044700*TOUCHING THE FD RECORD DIRECTLY.
044800     05  WS-APP-NOME               PIC X(20).
044900     05  WS-APP-GPA                PIC 9V99.
045000     05  WS-APP-LSAT               PIC 9(03).
045100     05  WS-APP-URM-SW             PIC X(01).
045200     05  WS-APP-KJD-SW             PIC X(01).
045300     05  WS-LABEL-NIVEL2           PIC X(15).
045400*        APPLICANT-SPECIFIC COLUMN-2 LABEL, "KJD" OR "ALL (KJD
045500*        SKIP)" - BUILT BY 0400, REUSED ON THE CASCADE FOOTER BY 0
045600     05  WS-LABEL-NIVEL3           PIC X(15).
045700*        COLUMN-3 COMPANION, "URM" OR "NON-URM".
045800
045900*TRACE VIEW OF THE CURRENT APPLICANT - DISPLAYED ONLY WHEN
046000*UPSI-0 IS ON (SEE SPECIAL-NAMES).  NOT USED IN NORMAL RUNS.
046100 01  WS-APLIC-ATUAL-TRACE REDEFINES WS-APLIC-ATUAL.
046200*COMPACT VIEW FOR THE UPSI-0 TRACE DISPLAY - SCORES
046300*AND FLAGS SIDE BY SIDE FOR A QUICK EYEBALL CHECK.
046400     05  WS-AAT-NOME               PIC X(20).
046500     05  WS-AAT-SCORES             PIC X(06).
046600     05  WS-AAT-FLAGS              PIC X(02).
046700     05  FILLER                    PIC X(32).
046800
046900*PER-SCHOOL ANALYSIS WORK AREA - REFRESHED EVERY SCHOOL SLOT
047000*BY 0500-ANALISA-ESCOLA.
047100 01  WS-ANALISE-ESCOLA.
047200*PER-SCHOOL WORK AREA - RESET AT THE TOP OF 0500 FOR
047300*EVERY SCHOOL SLOT PROCESSED.  NOTHING HERE SURVIVES
047400*ACROSS SCHOOLS.
047500     05  WS-ESCOLA-ATUAL           PIC X(42).
047600*        COPY OF THE CURRENT APP-SCHOOLS(WS-IX-SCH) SLOT - THE SEA
047700*        KEY FOR 0505/0506 BELOW.
047800     05  WS-LSAT-LOWER             PIC 9(03).
047900*LSAT RANGE BOUNDS FOR THE SCHOOL CURRENTLY BEING
048000*ANALYZED - RULE R2, BUILT BY 0510.
048100     05  WS-LSAT-UPPER             PIC 9(03).
048200*        RULE R2 RANGE, SET BY 0510-MONTA-FAIXA-LSAT.
048300     05  WS-GPA-LOWER              PIC 9V99.
048400*GPA RANGE BOUNDS - RULE R3, BUILT BY 0530.  SWAPPED
048500*TEMPORARILY BY 0620 DURING THE COMPARISON CASCADE.
048600     05  WS-GPA-UPPER              PIC 9V99.
048700*        RULE R3 RANGE, SET BY 0530-MONTA-FAIXA-GPA.
048800     05  WS-GPA-LOWER-CMP          PIC 9V99.
048900     05  WS-GPA-UPPER-CMP          PIC 9V99.
049000*        RESERVED - THE COMPARISON RANGE IS ACTUALLY HELD IN WS-GP
049100*        LOWER/-UPPER DURING 0620, WITH THE ORIGINAL VALUES SAVED
049200*        WS-GPA-LOWER-SAVE/-UPPER-SAVE BELOW.  THESE TWO FIELDS WE
049300*        PART OF THE ORIGINAL 1.6 DESIGN AND WERE NEVER WIRED IN.
049400     05  WS-GPA-LOWER-SAVE         PIC 9V99.
049500     05  WS-GPA-UPPER-SAVE         PIC 9V99.
049600*        THE APPLICANT-S OWN GPA RANGE, PARKED HERE WHILE 0620 RUN
049700*        THE COMPARISON RANGE THROUGH THE SAME WS-GPA-LOWER/-UPPER
049800*        FIELDS, THEN RESTORED.
049900     05  WS-LSAT-FLOOR             PIC 9(03).
050000*SECOND-LOWEST ACCEPTED LSAT SCORE - RULE R2 FLOOR,
050100*FOUND BY 0520.  ONLY MEANINGFUL WHEN WS-LSAT-FLOOR-
050200*FOUND IS TRUE.
050300     05  WS-LSAT-MIN1              PIC 9(03).
050400     05  WS-LSAT-MIN2              PIC 9(03).
050500*        LOWEST AND 2ND-LOWEST ACCEPTED LSAT SEEN SO FAR BY 0525 -
050600*        WS-LSAT-MIN2 BECOMES THE FLOOR.
050700     05  WS-GPA-FLOOR              PIC 9V99.
050800*GPA TWIN OF WS-LSAT-FLOOR ABOVE, FOUND BY 0540.
050900     05  WS-GPA-MIN1               PIC 9V99.
051000     05  WS-GPA-MIN2               PIC 9V99.
051100*        GPA COMPANIONS TO THE THREE LSAT FIELDS ABOVE, USED BY 05
051200     05  WS-DATA-MENOR             PIC 9(08).
051300*        EARLIEST OF THE THREE MILESTONE DATES ON THE RECORD CURRE
051400*        UNDER TEST BY 0615-NO-PRAZO.
051500     05  WS-PARECER                PIC X(12).
051600*        RULE R6 VERDICT TEXT, SET BY 0650-ATRIBUI-PARECER.
051700     05  WS-AVISO                  PIC X(24).
051800*        RULE R7 WARNING TEXT.  WIDENED FROM X(20) UNDER VRS 2.3 -
051900*        THE OLD WIDTH TRUNCATED "MISSING PERCENTILE DATA" AND "NO
052000*        OUTCOME DATA ON FILE" (23 CHARACTERS EACH) TO 20 CHARACTE
052100*        ON THE PRINTED REPORT.  24 IS THE LONGEST TEXT THIS PROGR
052200*        EVER BUILDS HERE - SEE 0660-MONTA-AVISO-N BELOW.
052300     05  WS-N-ED                   PIC ZZZ9.
052400*        ZERO-SUPPRESSED EDIT OF A RANK OR A LOW-SAMPLE-SIZE COUNT
052500*        USED TO BUILD STRING TEXT - SEE WS-N-ED-R BELOW.
052600     05  WS-N-ED-R REDEFINES WS-N-ED.
052700*        CHARACTER-BY-CHARACTER VIEW OF WS-N-ED SO 0660-MONTA-AVIS
052800*        AND 0706-FORMATA-RANK CAN STRIP THE LEADING BLANKS A ZERO
052900*        SUPPRESSED EDIT LEAVES BEHIND - WITHOUT THIS THE "N=" COU
053000*        OR THE "#" RANK WOULD CARRY EMBEDDED BLANKS FOR ANY VALUE
053100*        UNDER 1000.
053200         10  WS-N-ED-C1             PIC X(01).
053300         10  WS-N-ED-C2             PIC X(01).
053400         10  WS-N-ED-C3             PIC X(01).
053500         10  WS-N-ED-C4             PIC X(01).
053600     05  FILLER                    PIC X(02).
053700
053800*CASCADE WORK TABLE - SCRATCH AREA FILLED BY 0610-CASCATA,
053900*THEN COPIED INTO EITHER THE MAIN OR COMPARISON CASCADE
054000*RESULT AREA BELOW BY 0616/0617 - KEPT SEPARATE SO THE SAME
054100*ACCUMULATION LOGIC IN 0610/0612 CAN SERVE BOTH CASCADES.
054200 01  WS-CASCATA-ATUAL.
054300*SCRATCH CASCADE ACCUMULATOR - ZEROED AND REBUILT BY
054400*0610 ON EVERY CASCADE PASS, THEN FROZEN INTO EITHER
054500*WS-CASCATA-PRINC OR WS-CASCATA-COMPAR BELOW.
054600     05  WS-CA-NIVEL OCCURS 4 TIMES
054700             INDEXED BY WS-CA-IXD.
054800*        LEVEL 1=TOTAL 2=KJD 3=URM 4=ON-TIME, RULE R4.
054900         10  WS-CA-TOTAL           PIC 9(05) COMP.
055000         10  WS-CA-ACEITOS         PIC 9(05) COMP.
055100         10  WS-CA-TAXA            PIC 999V9.
055200         10  WS-CA-TAXA-SW         PIC X(01).
055300*            "Y" = RATE IS MEANINGFUL, "N" = TOTAL WAS ZERO (RATE
055400*            "N/A" - SEE 0705-FORMATA-NIVEL).
055500         10  FILLER                PIC X(04).
055600*    WS-CA-IXD RUNS 1 THRU 4 EVERYWHERE IN THIS PROGRAM - THE
055700*    FOUR CASCADE LEVELS ARE ALWAYS TOTAL/KJD/URM/ON-TIME IN
055800*    THAT ORDER, NEVER RENUMBERED OR REORDERED AT RUN TIME.
055900
056000*MAIN CASCADE RESULT - RULE R4, THE FOUR-LEVEL TOTAL/
056100*ACCEPTED/RATE COUNTS FOR THE APPLICANT-S OWN GPA RANGE.
056200 01  WS-CASCATA-PRINC.
056300*THE PRIMARY (FULL-WINDOW) CASCADE RESULT - WHAT THE
056400*DETAIL LINE PRINTS WHEN NO COMPARISON CASCADE WAS
056500*NEEDED, AND WHAT RULE R6 ALWAYS GRADES AGAINST.
056600     05  WS-CP-TOTAL   PIC 9(05) COMP OCCURS 4 TIMES.
056700     05  WS-CP-ACEITOS PIC 9(05) COMP OCCURS 4 TIMES.
056800     05  WS-CP-TAXA    PIC 999V9     OCCURS 4 TIMES.
056900     05  WS-CP-TAXA-SW PIC X(01)     OCCURS 4 TIMES.
057000     05  FILLER                       PIC X(04).
057100*    THIS IS THE AREA 0700-ESCREVE-DETALHE ACTUALLY PRINTS FROM,
057200*    VIA 0705-FORMATA-NIVEL - THE COMPARISON AREA BELOW NEVER
057300*    APPEARS ON THE REPORT ITSELF.
057400
057500*COMPARISON CASCADE RESULT - RULE R5, COMPUTED ONLY WHEN
057600*WS-FLAG-BELOW-25 IS "Y" (SEE 0620-CASCATA-COMPARACAO).  NOT
057700*CURRENTLY PRINTED ON THE REPORT - CARRIED FOR THE ADMISSIONS
057800*OFFICE-S OWN DESK REVIEW, PER THE ORIGINAL 1.6 REQUEST.
057900 01  WS-CASCATA-COMPAR.
058000*THE NARROWED (RULE R5) CASCADE RESULT - ONLY
058100*POPULATED WHEN THE BELOW-25TH FLAG SENT US THROUGH
058200*0620.  PRINTED ON THE ** LINE WHEN PRESENT.
058300     05  WS-CC-TOTAL   PIC 9(05) COMP OCCURS 4 TIMES.
058400     05  WS-CC-ACEITOS PIC 9(05) COMP OCCURS 4 TIMES.
058500     05  WS-CC-TAXA    PIC 999V9     OCCURS 4 TIMES.
058600     05  WS-CC-TAXA-SW PIC X(01)     OCCURS 4 TIMES.
058700     05  FILLER                       PIC X(04).
058800
058900*SMALL NUMERIC-EDIT WORK AREA USED ONLY TO BUILD THE RANGE
059000*AND RATE TEXT ON THE DETAIL LINE - SEE 0700-ESCREVE-DETALHE.
059100 01  WS-ED-AREA.
059200*EDITED (ZERO-SUPPRESSED) VERSIONS OF THE LSAT/GPA
059300*RANGE BOUNDS, BUILT JUST BEFORE THE DETAIL LINE IS
059400*ASSEMBLED.
059500     05  WS-ED-LSAT-LO             PIC ZZ9.
059600     05  WS-ED-LSAT-HI             PIC ZZ9.
059700     05  WS-ED-GPA-LO              PIC Z.99.
059800     05  WS-ED-GPA-HI              PIC Z.99.
059900     05  WS-ED-TAXA                PIC ZZ9.9.
060000*    ALL FIVE FIELDS ARE SCRATCH - RELOADED EVERY TIME 0700
060100*    BUILDS A DETAIL LINE, NEVER CARRIED BETWEEN SCHOOLS.
060200     05  FILLER                    PIC X(04).
060300
060400*REPORT LINE GROUPS - BUILT HERE RATHER THAN IN A COPYBOOK,
060500*THE SAME AS EVERY OTHER PRINT PROGRAM THIS SHOP HAS WRITTEN.
060600*EACH GROUP IS MOVED WHOLE TO REG-RELAT-TEXTO BY A WRITE ...
060700*FROM - NONE OF THEM IS EVER REFERENCED FIELD-BY-FIELD FROM
060800*THE PRINT RECORD ITSELF.
060900 01  CAB-APLIC.
061000*    PER-APPLICANT HEADER LINE - SEE 0400-CABECALHO-CANDIDATO.
061100     05  FILLER                PIC X(11) VALUE 'APPLICANT ('.
061200     05  CA-NOME               PIC X(20).
061300*APPLICANT BANNER LINE - NAME/GPA/LSAT/KJD/URM ALL
061400*ON ONE LINE ABOVE THE COLUMN HEADINGS.
061500     05  FILLER                PIC X(02) VALUE '):'.
061600     05  FILLER                PIC X(05) VALUE ' GPA '.
061700     05  CA-GPA                PIC Z.99.
061800     05  FILLER                PIC X(07) VALUE ' / LSAT'.
061900     05  CA-LSAT               PIC ZZ9.
062000     05  FILLER                PIC X(03) VALUE ' / '.
062100     05  CA-KJD                PIC X(08).
062200     05  FILLER                PIC X(03) VALUE ' / '.
062300     05  CA-URM                PIC X(08).
062400     05  FILLER                PIC X(085) VALUE SPACES.
062500*    PADS THE HEADER OUT TO THE FULL 168-BYTE PRINT WIDTH SO
062600*    EVERY LINE ON THE REPORT, HEADER OR DETAIL, IS THE SAME
062700*    LENGTH - THIS SHOP-S PRINT SPOOLER HAS ALWAYS ASSUMED A
062800*    FIXED-WIDTH LINE SEQUENTIAL OUTPUT FILE.
062900
063000 01  CAB-SEPARADOR.
063100*    RULE-OFF LINE UNDER THE APPLICANT HEADER.
063200     05  FILLER                PIC X(080) VALUE ALL '-'.
063300*    FULL-WIDTH DASH RULE - JUST LONG ENOUGH TO UNDERLINE THE
063400*    APPLICANT BANNER, NOT THE WHOLE 168-BYTE LINE.
063500     05  FILLER                PIC X(088) VALUE SPACES.
063600
063700 01  CAB-COLUNAS.
063800*    COLUMN HEADER LINE - CC-LABEL-2/-3 ARE FILLED PER APPLICANT
063900*    BY 0400 WITH THE KJD/URM LABELS THAT MATCH THIS SCHOOL-S
064000*    CASCADE RULE (SEE RULE R4).
064100     05  FILLER                PIC X(006) VALUE 'RANK'.
064200*    SIX LITERAL FILLERS CARRY THE FIXED PART OF THE COLUMN
064300*    HEADING - RANK/SCHOOL/RANGES/MEDIANS NEVER CHANGE PER
064400*    APPLICANT, ONLY THE CASCADE LABELS BELOW DO.
064500     05  FILLER                PIC X(023) VALUE 'SCHOOL'.
064600     05  FILLER                PIC X(011) VALUE 'LSAT RNG'.
064700     05  FILLER                PIC X(013) VALUE 'GPA RNG'.
064800     05  FILLER                PIC X(005) VALUE 'MEDL'.
064900     05  FILLER                PIC X(006) VALUE 'MEDG'.
065000     05  CC-LABEL-1            PIC X(017) VALUE 'TOTAL'.
065100     05  CC-LABEL-2            PIC X(017).
065200     05  CC-LABEL-3            PIC X(017).
065300     05  CC-LABEL-4            PIC X(017) VALUE 'ON-TIME'.
065400     05  FILLER                PIC X(012) VALUE 'VERDICT'.
065500*    LAST FIXED LABEL BEFORE THE TRAILING PAD.
065600     05  FILLER                PIC X(027) VALUE SPACES.
065700*    CC-LABEL-1 IS A LITERAL "TOTAL" BECAUSE CASCADE LEVEL 1 IS
065800*    ALWAYS THE TOTAL-DECIDED COUNT FOR EVERY APPLICANT - ONLY
065900*    LEVELS 2 AND 3 (KJD, URM) VARY BY WHO THE APPLICANT IS.
066000
066100*DETAIL LINE - ONE PER SCHOOL.  WHEN WS-TEM-AVISO IS TRUE AND
066200*THE SCHOOL HAS NO USABLE COUNTS, ONLY DET-RANK/DET-SCHOOL/
066300*DET-AVISO ARE MOVED AND THE REST IS LEFT BLANK BY 0710.
066400 01  DET-APLIC.
066500*ONE SCHOOL DETAIL LINE - RANK, SCHOOL, RANGES,
066600*MEDIANS, CASCADE COUNTS AND THE FINAL VERDICT.
066700     05  DET-RANK              PIC X(005).
066800*    NR WHEN UNRANKED, OTHERWISE # FOLLOWED BY THE NATIONAL
066900*    RANK - SEE 0700/0710 FOR THE EDIT LOGIC.
067000     05  FILLER                PIC X(001) VALUE SPACE.
067100     05  DET-SCHOOL            PIC X(022).
067200     05  FILLER                PIC X(001) VALUE SPACE.
067300     05  DET-LSAT-RANGE        PIC X(010).
067400*    TEXT BUILT BY 0700 FROM WS-ED-LSAT-LO/-HI - TRAILING
067500*    * MARKS THE AT-MEDIAN CASE (RULE R2).
067600     05  FILLER                PIC X(001) VALUE SPACE.
067700     05  DET-GPA-RANGE         PIC X(012).
067800*    SAME IDEA AS DET-LSAT-RANGE ABOVE, TRAILING ** MARKS
067900*    THE BELOW-FLOOR CASE (RULE R3).
068000     05  FILLER                PIC X(001) VALUE SPACE.
068100     05  DET-MED-LSAT          PIC ZZ9.
068200*    SCHOOL MEDIAN LSAT, STRAIGHT FROM WT-LSAT-50 - NOT
068300*    RECOMPUTED, JUST EDITED FOR PRINT.
068400     05  FILLER                PIC X(001) VALUE SPACE.
068500     05  DET-MED-GPA           PIC Z.99.
068600*    SCHOOL MEDIAN GPA, SAME TREATMENT AS DET-MED-LSAT.
068700     05  FILLER                PIC X(001) VALUE SPACE.
068800     05  DET-NIVEL OCCURS 4 TIMES.
068900*        ONE GROUP PER CASCADE LEVEL, FILLED BY 0705-FORMATA-NIVEL
069000         10  DET-N-TOTAL           PIC ZZZ9.
069100         10  FILLER                PIC X(001) VALUE SPACE.
069200         10  DET-N-ACEITO          PIC ZZZ9.
069300         10  FILLER                PIC X(001) VALUE SPACE.
069400         10  DET-N-TAXA            PIC X(006).
069500         10  FILLER                PIC X(001) VALUE SPACE.
069600     05  DET-VERDICT           PIC X(012).
069700*    ONE OF THE FIVE RULE R6 VERDICTS - SEE 0650-ATRIBUI-
069800*    PARECER.  LONGEST LITERAL IS "GOOD CHANCE", 11 BYTES.
069900     05  FILLER                PIC X(001) VALUE SPACE.
070000     05  DET-AVISO             PIC X(024).
070100*        WIDENED IN STEP WITH WS-AVISO - SEE THE VRS 2.3 NOTE OVER
070200*        THAT FIELD ABOVE.
070300     05  FILLER                PIC X(002) VALUE SPACES.
070400
070500*TRACE VIEW OF A DETAIL LINE - UPSI-0 ONLY, SEE WS-APLIC-
070600*ATUAL-TRACE ABOVE FOR THE SAME IDEA APPLIED TO THE HEADER.
070700 01  DET-APLIC-TRACE REDEFINES DET-APLIC.
070800*TRACE VIEW OF THE SAME LINE - RANK AND SCHOOL ONLY,
070900*USED BY THE OPTIONAL UPSI-0 DISPLAY PATH.
071000     05  DAT-RANK              PIC X(005).
071100     05  DAT-SCHOOL            PIC X(022).
071200     05  FILLER                PIC X(142).
071300
071400 01  LEGENDA1.
071500*    AT-MEDIAN FOOTNOTE - PRINTED ONCE PER APPLICANT PAGE BY
071600*    0900, ONLY WHEN WS-VIU-MEDIANA-SW IS "Y".
071700     05  FILLER                PIC X(066) VALUE
071800         '* = APPLICANT IS AT LSAT MEDIAN (TREATED AS BELOW-'.
071900     05  FILLER          PIC X(018) VALUE 'MEDIAN FOR RANGE)'.
072000     05  FILLER                PIC X(084) VALUE SPACES.
072100
072200 01  LEGENDA2.
072300*    GPA-FLOOR FOOTNOTE - PRINTED ONLY WHEN WS-VIU-PISO-SW IS
072400*    "Y".  NOTE THIS IS THE BELOW-FLOOR CASE, NOT THE BELOW-25TH
072500*    CASE THAT DRIVES THE COMPARISON CASCADE (RULE R5).
072600     05  FILLER                PIC X(066) VALUE
072700         '** = APPLICANT GPA IS BELOW THE 2ND-LOWEST ACCEPTED'.
072800     05  FILLER                PIC X(033) VALUE
072900         ' GPA (RANGE CAPPED AT FLOOR)'.
073000     05  FILLER                PIC X(069) VALUE SPACES.
073100
073200 01  RODAPE-CASCATA.
073300*    CASCADE-DESCRIPTION FOOTER - PRINTED ON EVERY APPLICANT PAGE,
073400*    RC-LABEL-2/-3 FILLED FROM WS-LABEL-NIVEL2/-3 BY 0900.
073500     05  FILLER                PIC X(009) VALUE 'CASCADE:'.
073600*    THE WORD 'CASCADE:' ITSELF NEVER CHANGES - ONLY THE TWO
073700*    MIDDLE LABELS VARY, SAME AS THE COLUMN HEADER ABOVE.
073800     05  FILLER                PIC X(016) VALUE 'TOTAL (DECIDED)'.
073900     05  FILLER                PIC X(003) VALUE ' > '.
074000     05  RC-LABEL-2            PIC X(017).
074100     05  FILLER                PIC X(003) VALUE ' > '.
074200     05  RC-LABEL-3            PIC X(017).
074300     05  FILLER                PIC X(003) VALUE ' > '.
074400     05  FILLER                PIC X(022) VALUE
074500         'ON-TIME (<= JAN 1)'.
074600     05  FILLER                PIC X(078) VALUE SPACES.
074700*    PADS RODAPE-CASCATA OUT TO THE FULL 168-BYTE WIDTH LIKE
074800*    EVERY OTHER GROUP IN THIS SECTION.
074900
075000 PROCEDURE DIVISION.
075100
075200*MAIN CONTROL - LOAD BOTH TABLES ONCE, THEN DRIVE THE
075300*APPLICANT FILE ONE RECORD AT A TIME.  NOTHING HERE LOOPS ON
075400*ANYTHING BUT THE THREE FILE READS - ALL THE SCHOOL-LEVEL
075500*LOOPING HAPPENS INSIDE 0300/0450.
075600 0000-CONTROLE.
075700     PERFORM 0010-ABRE-ARQUIVOS THRU 0010-EXIT.
075800*    NOTHING BELOW THIS POINT RUNS IF 0010 COULD NOT OPEN ALL
075900*    FOUR FILES - SEE THE EOF-FORCING LOGIC IN 0010 ITSELF.
076000     PERFORM 0100-CARREGA-PERCENTIS THRU 0100-EXIT
076100         UNTIL WS-PCT-EOF.
076200     PERFORM 0200-CARREGA-HISTORICO THRU 0200-EXIT
076300         UNTIL WS-HIS-EOF.
076400     PERFORM 0300-PROCESSA-CANDIDATOS THRU 0300-EXIT
076500         UNTIL WS-CAN-EOF.
076600     PERFORM 0990-ENCERRA THRU 0990-EXIT.
076700*    0990 RUNS EVEN WHEN ONE OR MORE FILES NEVER OPENED - SEE
076800*    THE BANNER COMMENT OVER 0990 FOR WHY THAT IS SAFE HERE.
076900     STOP RUN.
077000*    ONE STOP RUN FOR THE WHOLE PROGRAM - NO EARLY EXITS
077100*    ELSEWHERE, EVEN ON A FILE OPEN FAILURE.
077200
077300*OPENS THE THREE INPUT FILES AND THE PRINT FILE.  ANY OPEN
077400*FAILURE FORCES ALL THE EOF SWITCHES ON SO THE MAIN LOOP
077500*ABOVE FALLS STRAIGHT THROUGH TO 0990 WITHOUT PROCESSING -
077600*THIS SHOP HAS NEVER ABENDED A BATCH STEP ON A BAD FILE, IT
077700*LOGS AND LETS THE JCL STEP CONDITION CODE TELL THE STORY.
077800 0010-ABRE-ARQUIVOS.
077900*    OPENS ALL FOUR WORK FILES FOR THE RUN.  IF ANY OPEN
078000*    FAILS, ALL THREE EOF SWITCHES ARE FORCED ON HERE SO
078100*    THE MAIN LOOP FALLS STRAIGHT THROUGH - SEE WS-STATUS-*.
078200     OPEN INPUT PERCENTIL.
078300*    PERCENTIL IS OPENED FIRST - IF THIS ONE FAILS NOTHING ELSE
078400*    IS EVEN ATTEMPTED, SINCE NO SCHOOL CAN BE ANALYZED WITHOUT
078500*    IT.
078600     IF WS-STATUS-PCT NOT = "00"
078700         DISPLAY 'RELADM - PERCENTIL FILE WILL NOT OPEN, STATUS '
078800             WS-STATUS-PCT
078900         MOVE "Y" TO WS-PCT-EOF-SW
079000         MOVE "Y" TO WS-HIS-EOF-SW
079100         MOVE "Y" TO WS-CAN-EOF-SW
079200         GO TO 0010-EXIT.
079300     OPEN INPUT HISTORICO.
079400*    HISTORICO IS OPENED SECOND - PERCENTIL IS ALREADY KNOWN
079500*    GOOD AT THIS POINT.
079600     IF WS-STATUS-HIS NOT = "00"
079700         DISPLAY 'RELADM - HISTORICO FILE WILL NOT OPEN, STATUS '
079800             WS-STATUS-HIS
079900         MOVE "Y" TO WS-HIS-EOF-SW
080000         MOVE "Y" TO WS-CAN-EOF-SW
080100         GO TO 0010-EXIT.
080200     OPEN INPUT CANDIDATO.
080300*    CANDIDATO IS OPENED LAST OF THE THREE INPUTS - IT IS THE
080400*    ONLY ONE OF THE THREE THAT CHANGES EVERY RUN, SO IN
080500*    PRACTICE THIS IS THE OPEN MOST LIKELY TO FAIL ON A BAD
080600*    FILENAME OR A MISSING EXTRACT.
080700     IF WS-STATUS-CAN NOT = "00"
080800         DISPLAY 'RELADM - CANDIDATO FILE WILL NOT OPEN, STATUS '
080900             WS-STATUS-CAN
081000         MOVE "Y" TO WS-CAN-EOF-SW
081100         GO TO 0010-EXIT.
081200     OPEN OUTPUT RELAT.
081300*    THE PRINT FILE OPENS LAST AND UNCONDITIONALLY - IF IT
081400*    FAILS THE RUN WILL SIMPLY PRODUCE NO REPORT, CAUGHT BY
081500*    THE JCL STEP CHECK DOWNSTREAM, NOT BY THIS PARAGRAPH.
081600 0010-EXIT.
081700     EXIT.
081800
081900*U1 - LOAD THE OFFICIAL PERCENTILE TABLE.  NON-NUMERIC OR
082000*ZERO/NEGATIVE PERCENTILE FIELDS ARE LEFT AS ZERO - ZERO
082100*MEANS "MISSING" EVERYWHERE ELSE IN THIS PROGRAM.
082200 0100-CARREGA-PERCENTIS.
082300*    ONE-TIME LOAD OF THE PERCENTILE EXTRACT INTO THE
082400*    WT-TAB-PERCENTIS TABLE.  RUNS ONCE BEFORE THE FIRST
082500*    APPLICANT IS READ - SEE 0000-CONTROLE.
082600     READ PERCENTIL
082700         AT END
082800             MOVE "Y" TO WS-PCT-EOF-SW
082900             GO TO 0100-EXIT.
083000     ADD 1 TO WS-IX-PCT.
083100*    TABLE-FULL SAFETY CHECK - LOG AND DROP RATHER THAN OVERRUN
083200*    THE OCCURS 300 TABLE.
083300     IF WS-IX-PCT > 300
083400         DISPLAY 'RELADM - PERCENTILE TABLE FULL, RECORD IGNORED'
083500         SUBTRACT 1 FROM WS-IX-PCT
083600         GO TO 0100-EXIT.
083700     MOVE SCHOOL-NAME TO WT-SCHOOL-NAME(WS-IX-PCT).
083800*    SCHOOL-NAME COMES STRAIGHT ACROSS WITH NO EDITING - THE
083900*    EXACT-MATCH SEARCH IN 0505/0506/0507/0508 DEPENDS ON THE
084000*    PERCENTILE AND OUTCOME EXTRACTS SPELLING SCHOOL NAMES
084100*    IDENTICALLY - THE ADMISSIONS OFFICE OWNS THAT AGREEMENT,
084200*    THIS PROGRAM DOES NOT ENFORCE IT.
084300     MOVE SCHOOL-RANK TO WT-RANK(WS-IX-PCT).
084400     IF SCHOOL-RANK NOT NUMERIC
084500         MOVE ZERO TO WT-RANK(WS-IX-PCT).
084600*    GPA-25/-50/-75 - EACH MOVED THEN ZEROED IF UNPARSEABLE,
084700*    PER THE "NON-POSITIVE OR UNPARSEABLE MEANS MISSING" RULE.
084800     MOVE GPA-25 TO WT-GPA-25(WS-IX-PCT).
084900     IF GPA-25 NOT NUMERIC
085000         MOVE ZERO TO WT-GPA-25(WS-IX-PCT).
085100     MOVE GPA-50 TO WT-GPA-50(WS-IX-PCT).
085200     IF GPA-50 NOT NUMERIC
085300         MOVE ZERO TO WT-GPA-50(WS-IX-PCT).
085400     MOVE GPA-75 TO WT-GPA-75(WS-IX-PCT).
085500     IF GPA-75 NOT NUMERIC
085600         MOVE ZERO TO WT-GPA-75(WS-IX-PCT).
085700*    LSAT-25/-50/-75 - SAME TREATMENT AS THE GPA FIELDS ABOVE.
085800     MOVE LSAT-25 TO WT-LSAT-25(WS-IX-PCT).
085900     IF LSAT-25 NOT NUMERIC
086000         MOVE ZERO TO WT-LSAT-25(WS-IX-PCT).
086100     MOVE LSAT-50 TO WT-LSAT-50(WS-IX-PCT).
086200     IF LSAT-50 NOT NUMERIC
086300         MOVE ZERO TO WT-LSAT-50(WS-IX-PCT).
086400     MOVE LSAT-75 TO WT-LSAT-75(WS-IX-PCT).
086500     IF LSAT-75 NOT NUMERIC
086600         MOVE ZERO TO WT-LSAT-75(WS-IX-PCT).
086700     MOVE WS-IX-PCT TO WS-QTDE-PCT.
086800 0100-EXIT.
086900     EXIT.
087000
087100*U1 - LOAD THE HISTORICAL OUTCOME TABLE.  A RECORD MISSING
087200*GPA OR LSAT IS DROPPED HERE AND NEVER ENTERS THE TABLE - IT
087300*CANNOT BE RECOVERED BY ANY LATER PARAGRAPH.
087400 0200-CARREGA-HISTORICO.
087500*    ONE-TIME LOAD OF THE OUTCOME EXTRACT INTO THE
087600*    WT-TAB-HISTORICO TABLE.  EACH RECORD IS RUN THROUGH
087700*    0210 BELOW BEFORE IT IS ACCEPTED INTO THE TABLE.
087800     READ HISTORICO
087900         AT END
088000             MOVE "Y" TO WS-HIS-EOF-SW
088100             GO TO 0200-EXIT.
088200*    DROP RULE - ZERO OR NON-NUMERIC GPA/LSAT, RECORD NEVER
088300*    ENTERS WT-TAB-HISTORICO.
088400     IF OUT-GPA = ZERO OR OUT-GPA NOT NUMERIC
088500         GO TO 0200-EXIT.
088600     IF OUT-LSAT = ZERO OR OUT-LSAT NOT NUMERIC
088700         GO TO 0200-EXIT.
088800*    A RECORD DROPPED HERE NEVER COUNTS TOWARD ANY CASCADE
088900*    LEVEL, ANY FLOOR SEARCH, OR THE TOTAL USED BY THE LOW-
089000*    SAMPLE-SIZE WARNING - IT IS AS IF IT WERE NEVER SUBMITTED.
089100     ADD 1 TO WS-IX-HIS.
089200*    TABLE-FULL SAFETY CHECK, SAME IDEA AS 0100 ABOVE.
089300     IF WS-IX-HIS > 3000
089400         DISPLAY 'RELADM - OUTCOME TABLE FULL, RECORD IGNORED'
089500         SUBTRACT 1 FROM WS-IX-HIS
089600         GO TO 0200-EXIT.
089700     MOVE SCHOOL-NAME TO WT-H-SCHOOL-NAME(WS-IX-HIS).
089800     MOVE OUT-GPA TO WT-H-GPA(WS-IX-HIS).
089900     MOVE OUT-LSAT TO WT-H-LSAT(WS-IX-HIS).
090000*    URM FLAG - DIRECT COPY OF THE INPUT Y/N, NO PARSING NEEDED.
090100     IF OUT-URM = "Y"
090200         MOVE "Y" TO WT-H-URM-SW(WS-IX-HIS)
090300     ELSE
090400         MOVE "N" TO WT-H-URM-SW(WS-IX-HIS).
090500*    KJD FLAG - WORK EXPERIENCE MUST PARSE NUMERICALLY TO EXACTLY
090600*    ZERO.  BLANK OR NON-NUMERIC WORK EXPERIENCE IS NOT KJD -
090700*    RULE R1.
090800     MOVE OUT-WORK-EXP TO WS-WORK-EXP-X.
090900     IF WS-WORK-EXP-X NOT NUMERIC
091000         MOVE "N" TO WT-H-KJD-SW(WS-IX-HIS)
091100     ELSE
091200         IF WS-WORK-EXP-N = ZERO
091300             MOVE "Y" TO WT-H-KJD-SW(WS-IX-HIS)
091400         ELSE
091500             MOVE "N" TO WT-H-KJD-SW(WS-IX-HIS).
091600*    THREE MILESTONE DATES - ZEROED IF NON-NUMERIC SO 0615-NO-
091700*    PRAZO CAN TREAT THEM UNIFORMLY AS "NO DATE ON FILE."
091800     MOVE OUT-SENT-DATE TO WT-H-SENT-DATE(WS-IX-HIS).
091900     IF OUT-SENT-DATE NOT NUMERIC
092000         MOVE ZERO TO WT-H-SENT-DATE(WS-IX-HIS).
092100     MOVE OUT-RECEIVED-DATE TO WT-H-RECV-DATE(WS-IX-HIS).
092200     IF OUT-RECEIVED-DATE NOT NUMERIC
092300         MOVE ZERO TO WT-H-RECV-DATE(WS-IX-HIS).
092400     MOVE OUT-COMPLETE-DATE TO WT-H-COMP-DATE(WS-IX-HIS).
092500     IF OUT-COMPLETE-DATE NOT NUMERIC
092600         MOVE ZERO TO WT-H-COMP-DATE(WS-IX-HIS).
092700     PERFORM 0210-CLASSIFICA-RESULTADO THRU 0210-EXIT.
092800     MOVE WS-IX-HIS TO WS-QTDE-HIS.
092900 0200-EXIT.
093000     EXIT.
093100
093200*U1 - RULE R1, RESULT STRING CLASSIFICATION.  CASE-
093300*INSENSITIVE, SO THE WORK AREA IS FOLDED TO UPPER CASE
093400*BEFORE ANY COMPARISON IS MADE.  FIVE GROUPS - ACCEPTED,
093500*REJECTED, WAITLISTED, HOLD, NO-DECISION - CODED AS A SINGLE
093600*LETTER IN WT-H-RESULT-GRP FOR EVERY LATER COMPARISON.
093700 0210-CLASSIFICA-RESULTADO.
093800*    NORMALIZES THE FREE-TEXT OUTCOME STRING ON THE
093900*    INCOMING RECORD INTO ONE OF THE FIVE CASCADE BUCKETS
094000*    - RULE R1.  UNRECOGNIZED TEXT FALLS TO NO-DECISION.
094100     MOVE SPACES TO WS-RESULT-WORK.
094200     MOVE OUT-RESULT TO WS-RESULT-WORK.
094300     INSPECT WS-RESULT-WORK CONVERTING
094400         'abcdefghijklmnopqrstuvwxyz' TO
094500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
094600*    ACCEPTED GROUP - "ACCEPTED", "WL, ACCEPTED", "WL_ACCEPTED",
094700*    "ACCEPTED_WITHDRAWN", "HOLD_ACCEPTED".
094800     IF WS-RESULT-WORK = "ACCEPTED" OR "WL, ACCEPTED" OR
094900         "WL_ACCEPTED" OR "ACCEPTED_WITHDRAWN" OR
095000         "HOLD_ACCEPTED"
095100         MOVE "A" TO WT-H-RESULT-GRP(WS-IX-HIS)
095200     ELSE
095300*        REJECTED GROUP - "REJECTED", "WL, REJECTED", "WL_REJECTED
095400*        "HOLD_REJECTED".
095500         IF WS-RESULT-WORK = "REJECTED" OR "WL, REJECTED" OR
095600             "WL_REJECTED" OR "HOLD_REJECTED"
095700             MOVE "R" TO WT-H-RESULT-GRP(WS-IX-HIS)
095800         ELSE
095900*            WAITLISTED GROUP - "WAITLISTED", "WL", "WL, WITHDRAWN
096000*            "WL_WITHDRAWN", "HOLD_WL".
096100             IF WS-RESULT-WORK = "WAITLISTED" OR "WL" OR
096200                 "WL, WITHDRAWN" OR "WL_WITHDRAWN" OR "HOLD_WL"
096300                 MOVE "W" TO WT-H-RESULT-GRP(WS-IX-HIS)
096400             ELSE
096500*                HOLD GROUP - "HOLD", "HOLD_WITHDRAWN".  ANYTHING
096600*                (INCLUDING "PENDING", "WITHDRAWN" AND NON-TEXT) F
096700*                NO-DECISION, GROUP "N".
096800                 IF WS-RESULT-WORK = "HOLD" OR "HOLD_WITHDRAWN"
096900                     MOVE "H" TO WT-H-RESULT-GRP(WS-IX-HIS)
097000                 ELSE
097100                     MOVE "N" TO WT-H-RESULT-GRP(WS-IX-HIS).
097200*    THE FIVE GROUPS SET HERE (A/R/W/H/N) ARE THE ONLY VALUES
097300*    WT-H-RESULT-GRP EVER HOLDS - EVERY LATER COMPARE IN THIS
097400*    PROGRAM TESTS AGAINST ONE OF THESE FIVE LETTERS, NEVER
097500*    AGAINST THE RAW OUT-RESULT TEXT AGAIN.
097600 0210-EXIT.
097700     EXIT.
097800
097900*U5 - MAIN APPLICANT READ LOOP.  AN APPLICANT WITH AN
098000*UNPARSEABLE GPA/LSAT OR NO SCHOOL SLOTS FILLED IS SKIPPED
098100*WITH A ONE-LINE WARNING, NOT A FULL REPORT PAGE.
098200 0300-PROCESSA-CANDIDATOS.
098300*    MAIN READ LOOP - ONE PASS OF THE APPLICANTS FILE,
098400*    ONE HEADER/DETAIL/FOOTER GROUP PRINTED PER APPLICANT
098500*    THAT SURVIVES THE SKIP TEST BELOW.
098600     READ CANDIDATO
098700         AT END
098800             MOVE "Y" TO WS-CAN-EOF-SW
098900             GO TO 0300-EXIT.
099000*    SKIP RULE 1 - UNPARSEABLE OR ZERO GPA/LSAT.
099100     IF APP-GPA = ZERO OR APP-GPA NOT NUMERIC OR
099200         APP-LSAT = ZERO OR APP-LSAT NOT NUMERIC
099300         DISPLAY 'RELADM - APPLICANT ' APP-NAME
099400             ' SKIPPED, BAD GPA OR LSAT'
099500         GO TO 0300-EXIT.
099600     MOVE ZERO TO WS-IX-SCH.
099700     MOVE ZERO TO WS-CONT-ESCOLAS.
099800*    THIS COUNT-THE-SCHOOLS PASS RUNS BEFORE EITHER SKIP TEST
099900*    BELOW SO AN APPLICANT WITH A BAD GPA/LSAT IS STILL CAUGHT
100000*    BY THE GPA/LSAT TEST FIRST, NOT MASKED BY A SCHOOL COUNT
100100*    OF ZERO.
100200     PERFORM 0305-CONTA-ESCOLAS THRU 0305-EXIT
100300         VARYING WS-IX-SCH FROM 1 BY 1
100400         UNTIL WS-IX-SCH > 10.
100500*    SKIP RULE 2 - NO SCHOOL SLOTS FILLED.
100600     IF WS-CONT-ESCOLAS = 0
100700         DISPLAY 'RELADM - APPLICANT ' APP-NAME
100800             ' SKIPPED, NO SCHOOLS LISTED'
100900         GO TO 0300-EXIT.
101000     MOVE APP-NAME TO WS-APP-NOME.
101100*    WS-APP-NOME SURVIVES FOR THE WHOLE APPLICANT - USED BY
101200*    BOTH THE 0400 BANNER AND ANY SKIP DISPLAY ABOVE.
101300*    FROM HERE DOWN THE REMAINDER OF THIS PARAGRAPH JUST COPIES
101400*    THE RAW CANDIDATO FIELDS INTO THE WORKING-STORAGE WORK AREA
101500*    SO NOTHING DOWNSTREAM EVER TOUCHES REG-CANDIDATO DIRECTLY -
101600*    THE NEXT READ CANDIDATO WOULD OTHERWISE OVERWRITE IT MID-
101700*    SCHOOL-LOOP.
101800     MOVE APP-GPA TO WS-APP-GPA.
101900*    GPA/LSAT WERE ALREADY CONFIRMED NUMERIC AND NON-ZERO BY
102000*    THE SKIP TEST IN 0300 BEFORE THIS PARAGRAPH EVER RUNS.
102100     MOVE APP-LSAT TO WS-APP-LSAT.
102200     IF APP-URM = "Y"
102300         MOVE "Y" TO WS-APP-URM-SW
102400     ELSE
102500         MOVE "N" TO WS-APP-URM-SW.
102600     IF APP-KJD = "Y"
102700         MOVE "Y" TO WS-APP-KJD-SW
102800     ELSE
102900         MOVE "N" TO WS-APP-KJD-SW.
103000*    URM/KJD SWITCHES DRIVE BOTH THE CASCADE LEVEL-2/-3 FILTER
103100*    IN 0612 AND THE COLUMN LABELS BUILT BELOW IN 0400.
103200*    PAGE-LEVEL LEGEND FLAGS RESET FOR THIS APPLICANT - SEE 0900.
103300     MOVE "N" TO WS-VIU-MEDIANA-SW.
103400     MOVE "N" TO WS-VIU-PISO-SW.
103500     IF UPSI-0-ON
103600         DISPLAY WS-APLIC-ATUAL-TRACE.
103700     PERFORM 0400-CABECALHO-CANDIDATO THRU 0400-EXIT.
103800     PERFORM 0450-ESCOLAS-CANDIDATO THRU 0450-EXIT.
103900     PERFORM 0900-RODAPE-CANDIDATO THRU 0900-EXIT.
104000 0300-EXIT.
104100     EXIT.
104200
104300*COUNTS HOW MANY OF THE TEN SCHOOL SLOTS ARE ACTUALLY FILLED -
104400*A BLANK SLOT IS UNUSED, NOT AN ERROR.
104500 0305-CONTA-ESCOLAS.
104600*    COUNTS THE NON-BLANK SCHOOL SLOTS ON THE CURRENT
104700*    APPLICANT RECORD - USED ONLY TO DECIDE THE SKIP TEST,
104800*    NOT CARRIED INTO THE REPORT ITSELF.
104900     IF APP-SCHOOLS(WS-IX-SCH) = SPACES
105000         GO TO 0305-EXIT.
105100     ADD 1 TO WS-CONT-ESCOLAS.
105200*    COUNTS SLOTS, NOT DISTINCT SCHOOLS - A DUPLICATE SCHOOL
105300*    NAME LISTED TWICE COUNTS TWICE HERE AND IS ANALYZED TWICE
105400*    BY 0450/0460, ONCE PER SLOT.  THE ADMISSIONS OFFICE HAS
105500*    NEVER ASKED FOR DUPLICATE SUPPRESSION.
105600 0305-EXIT.
105700     EXIT.
105800
105900*U5 - PER-APPLICANT HEADER, SEPARATOR AND COLUMN HEADER.
106000 0400-CABECALHO-CANDIDATO.
106100*    PRINTS THE APPLICANT BANNER LINE AND THE COLUMN
106200*    HEADINGS FOR THE DETAIL LINES THAT FOLLOW - ONE CALL
106300*    PER SURVIVING APPLICANT, NOT PER SCHOOL.
106400     MOVE WS-APP-NOME TO CA-NOME.
106500*    BANNER FIELDS COME STRAIGHT FROM THE WORK AREA FILLED BY
106600*    0300 ABOVE - NO RECOMPUTATION HAPPENS IN THIS PARAGRAPH.
106700     MOVE WS-APP-GPA TO CA-GPA.
106800     MOVE WS-APP-LSAT TO CA-LSAT.
106900     IF WS-APP-KJD-SW = "Y"
107000         MOVE 'KJD' TO CA-KJD
107100     ELSE
107200         MOVE 'NON-KJD' TO CA-KJD.
107300     IF WS-APP-URM-SW = "Y"
107400         MOVE 'URM' TO CA-URM
107500     ELSE
107600         MOVE 'NON-URM' TO CA-URM.
107700*    KJD/URM BANNER TEXT IS JUST FOR THE HUMAN READER - THE
107800*    CASCADE ITSELF TESTS THE SWITCHES DIRECTLY, NEVER THESE
107900*    DISPLAY STRINGS.
108000     ADD 1 TO WS-CONT-PG.
108100*    WS-CONT-PG IS NOT PRINTED ON THE CURRENT REPORT LAYOUT -
108200*    KEPT FOR THE DAY DATA PROCESSING ADDS A PAGE FOOTER.
108300     WRITE REG-RELAT-TEXTO FROM CAB-APLIC
108400         AFTER ADVANCING PAGE.
108500*    PAGE COUNTER PRECEDES THE TWO HEADER WRITES SO IT COUNTS
108600*    APPLICANTS, NOT PRINTED PAGES IN THE PHYSICAL SENSE.
108700     WRITE REG-RELAT-TEXTO FROM CAB-SEPARADOR
108800         AFTER ADVANCING 1 LINE.
108900*    RULE R4 - COLUMN-2 LABEL FOLLOWS THE KJD-SKIP BEHAVIOR - A
109000*    NON-KJD APPLICANT SEES "ALL (KJD SKIP)" BECAUSE THE CASCADE
109100*    PASSES EVERY RECORD THROUGH AT THIS LEVEL (SEE 0612).
109200     IF WS-APP-KJD-SW = "Y"
109300         MOVE 'KJD' TO CC-LABEL-2
109400         MOVE "KJD" TO WS-LABEL-NIVEL2
109500     ELSE
109600         MOVE 'ALL (KJD SKIP)' TO CC-LABEL-2
109700         MOVE 'ALL (KJD SKIP)' TO WS-LABEL-NIVEL2.
109800*    THE SAME TWO LABELS ARE MOVED BOTH TO THE COLUMN HEADER
109900*    (CC-LABEL-2, PRINTED ONCE) AND TO WS-LABEL-NIVEL2 (REUSED
110000*    BY THE CASCADE FOOTER, 0900) SO THE TWO NEVER DRIFT APART.
110100*    RULE R4 - COLUMN-3 LABEL, URM VS NON-URM.
110200     IF WS-APP-URM-SW = "Y"
110300         MOVE 'URM' TO CC-LABEL-3
110400         MOVE 'URM' TO WS-LABEL-NIVEL3
110500     ELSE
110600         MOVE 'NON-URM' TO CC-LABEL-3
110700         MOVE 'NON-URM' TO WS-LABEL-NIVEL3.
110800*    NO KJD-STYLE SKIP WORDING FOR URM - THE CASCADE ALWAYS
110900*    FILTERS STRICTLY ON THE URM FLAG MATCH AT THIS LEVEL.
111000*    COLUMN HEADER WRITE IS THE LAST THING 0400 DOES - EVERY
111100*    DETAIL LINE FOR THIS APPLICANT IS WRITTEN BY 0450/0460.
111200     WRITE REG-RELAT-TEXTO FROM CAB-COLUNAS
111300         AFTER ADVANCING 1 LINE.
111400 0400-EXIT.
111500     EXIT.
111600
111700*U5 - LOOPS THE UP-TO-TEN SCHOOL SLOTS IN INPUT ORDER.  BLANK
111800*SLOTS ARE SIMPLY SKIPPED, NOT REPORTED.
111900 0450-ESCOLAS-CANDIDATO.
112000*    DRIVES THE UP-TO-10 SCHOOL SLOTS FOR THE CURRENT
112100*    APPLICANT IN THE ORDER THEY APPEAR ON THE INPUT
112200*    RECORD - NO SORTING OR DEDUPLICATION IS DONE.
112300     MOVE ZERO TO WS-IX-SCH.
112400     PERFORM 0460-UMA-ESCOLA THRU 0460-EXIT
112500         VARYING WS-IX-SCH FROM 1 BY 1
112600         UNTIL WS-IX-SCH > 10.
112700 0450-EXIT.
112800     EXIT.
112900
113000*ONE SCHOOL SLOT - ANALYZE IT, THEN DECIDE BETWEEN A FULL
113100*DETAIL LINE AND A WARNING-ONLY LINE.  A SCHOOL THAT COULD
113200*NOT BE ANALYZED AT ALL HAS WS-TEM-AVISO ON AND THE TOTAL
113300*COUNT STILL AT ZERO - ANY OTHER WARNING (E.G. LOW SAMPLE
113400*SIZE) STILL PRINTS THE FULL DETAIL LINE WITH COUNTS.
113500 0460-UMA-ESCOLA.
113600*    ONE SCHOOL SLOT - ANALYZE IT, THEN PRINT EITHER A
113700*    NORMAL DETAIL LINE OR A WARNING-ONLY LINE DEPENDING
113800*    ON WHAT 0500 BELOW WAS ABLE TO FIND.
113900     IF APP-SCHOOLS(WS-IX-SCH) = SPACES
114000         GO TO 0460-EXIT.
114100     MOVE APP-SCHOOLS(WS-IX-SCH) TO WS-ESCOLA-ATUAL.
114200*    WS-ESCOLA-ATUAL IS THE SEARCH KEY EVERY DOWNSTREAM
114300*    PARAGRAPH USES - 0505, 0506, 0520, 0525, 0540, 0545, 0605
114400*    ALL COMPARE AGAINST IT RATHER THAN INDEXING BACK INTO
114500*    APP-SCHOOLS DIRECTLY.
114600     PERFORM 0500-ANALISA-ESCOLA THRU 0500-EXIT.
114700     IF WS-TEM-AVISO AND WS-CP-TOTAL(1) = ZERO
114800         PERFORM 0710-ESCREVE-AVISO THRU 0710-EXIT
114900*    ZERO TOTAL AT LEVEL 1 CAN ONLY HAPPEN TOGETHER WITH A
115000*    WARNING - A SUCCESSFULLY ANALYZED SCHOOL WITH A REAL
115100*    OUTCOME HISTORY ALWAYS HAS AT LEAST ONE TOTAL-LEVEL RECORD
115200*    UNLESS THE BOX HAPPENED TO MATCH NOTHING, WHICH RULE R7
115300*    DOES NOT TREAT AS ITS OWN CASE - IT PRINTS 'UNLIKELY' WITH
115400*    ZERO COUNTS INSTEAD, NOT A WARNING LINE.
115500     ELSE
115600         PERFORM 0700-ESCREVE-DETALHE THRU 0700-EXIT.
115700 0460-EXIT.
115800     EXIT.
115900
116000*U2/U3/U4 - CORE PER-SCHOOL ANALYSIS.  LOOKS THE SCHOOL UP,
116100*BUILDS THE LSAT/GPA RANGES, FILTERS THE BOX, RUNS THE
116200*CASCADE(S) AND ASSIGNS THE VERDICT.  RULE R7 WARNINGS ARE
116300*RAISED HERE.  EVERY EARLY EXIT (SCHOOL NOT ON FILE, NO
116400*OUTCOME DATA, MISSING PERCENTILES) SETS WS-PARECER TO
116500*"? LOW DATA" DIRECTLY RATHER THAN FALLING THROUGH TO RULE
116600*R6, SINCE THERE IS NO RATE TO JUDGE IN ANY OF THOSE CASES.
116700 0500-ANALISA-ESCOLA.
116800*    RESET EVERYTHING FOR THE NEW SCHOOL - NONE OF THESE CARRY
116900*    OVER FROM THE PREVIOUS SLOT.
117000     MOVE "N" TO WS-AVISO-SW.
117100     MOVE SPACES TO WS-AVISO.
117200     MOVE ZERO TO WS-CP-TOTAL(1) WS-CP-TOTAL(2)
117300             WS-CP-TOTAL(3) WS-CP-TOTAL(4).
117400     MOVE ZERO TO WS-CP-ACEITOS(1) WS-CP-ACEITOS(2)
117500             WS-CP-ACEITOS(3) WS-CP-ACEITOS(4).
117600     MOVE "N" TO WS-CC-ATIVA.
117700     MOVE "N" TO WS-FLAG-AT-MEDIAN.
117800     MOVE "N" TO WS-FLAG-BELOW-25.
117900     MOVE "N" TO WS-FLAG-BELOW-FLOOR.
118000     PERFORM 0505-BUSCA-PERCENTIL THRU 0505-EXIT.
118100*    RULE R7 - SCHOOL NOT ON FILE.  EARLY EXIT, NO COUNTS.
118200     IF NOT WS-PCT-FOUND
118300         MOVE "Y" TO WS-AVISO-SW
118400         MOVE 'SCHOOL NOT ON FILE' TO WS-AVISO
118500         MOVE '? LOW DATA' TO WS-PARECER
118600         GO TO 0500-EXIT.
118700     PERFORM 0506-VERIFICA-HISTORICO THRU 0506-EXIT.
118800*    RULE R7 - SCHOOL ON FILE BUT NO OUTCOME HISTORY.  ALSO AN
118900*    EARLY EXIT.
119000     IF NOT WS-HIST-FOUND
119100         MOVE "Y" TO WS-AVISO-SW
119200         MOVE 'NO OUTCOME DATA ON FILE' TO WS-AVISO
119300         MOVE '? LOW DATA' TO WS-PARECER
119400         GO TO 0500-EXIT.
119500*    RULE R7 - MISSING PERCENTILE DATA.  ANY OF THE FOUR VALUES
119600*    THIS PROGRAM ACTUALLY USES (25TH/MEDIAN FOR EACH OF LSAT AND
119700*    GPA) BEING ZERO MEANS THE SCHOOL-S PERCENTILE RECORD IS
119800*    INCOMPLETE, NOT JUST UNRANKED.
119900     IF WT-LSAT-25(WS-FOUND-IX) = ZERO OR
120000         WT-LSAT-50(WS-FOUND-IX) = ZERO OR
120100         WT-GPA-25(WS-FOUND-IX) = ZERO OR
120200         WT-GPA-50(WS-FOUND-IX) = ZERO
120300         MOVE "Y" TO WS-AVISO-SW
120400         MOVE 'MISSING PERCENTILE DATA' TO WS-AVISO
120500         MOVE '? LOW DATA' TO WS-PARECER
120600         GO TO 0500-EXIT.
120700*    RULES R2/R3 - BUILD BOTH RANGES, THEN BOX-FILTER AND RUN
120800*    THE MAIN CASCADE (RULE R4) OVER THE APPLICANT-S OWN RANGE.
120900     PERFORM 0510-MONTA-FAIXA-LSAT THRU 0510-EXIT.
121000     PERFORM 0530-MONTA-FAIXA-GPA THRU 0530-EXIT.
121100     PERFORM 0600-FILTRA-CAIXA THRU 0600-EXIT.
121200     PERFORM 0610-CASCATA THRU 0610-EXIT.
121300     PERFORM 0616-COPIA-PRINC THRU 0616-EXIT
121400         VARYING WS-CP-IX FROM 1 BY 1 UNTIL WS-CP-IX > 4.
121500*    RULE R5 - COMPARISON CASCADE, ONLY WHEN THE BELOW-25TH FLAG
121600*    IS SET (0620 CHECKS WS-FLAG-BELOW-25 ITSELF AND IS A NO-OP
121700*    OTHERWISE).
121800     PERFORM 0620-CASCATA-COMPARACAO THRU 0620-EXIT.
121900*    PAGE-LEVEL LEGEND FLAGS - ONCE SET FOR THIS APPLICANT-S PAGE
122000*    THEY STAY SET UNTIL 0300 RESETS THEM FOR THE NEXT APPLICANT.
122100     IF WS-FLAG-AT-MEDIAN = "Y"
122200         MOVE "Y" TO WS-VIU-MEDIANA-SW.
122300     IF WS-FLAG-BELOW-FLOOR = "Y"
122400         MOVE "Y" TO WS-VIU-PISO-SW.
122500*    RULE R7 - LOW SAMPLE SIZE, TOTAL LEVEL COUNT UNDER 10.  THE
122600*    ANALYSIS IS STILL REPORTED IN FULL - THIS IS A WARNING, NOT
122700*    AN EARLY EXIT, SO IT FALLS THROUGH TO 0650 LIKE ANY OTHER
122800*    SCHOOL.
122900     IF WS-CP-TOTAL(1) < 10
123000         MOVE "Y" TO WS-AVISO-SW
123100         MOVE WS-CP-TOTAL(1) TO WS-N-ED
123200         PERFORM 0660-MONTA-AVISO-N THRU 0660-EXIT.
123300     PERFORM 0650-ATRIBUI-PARECER THRU 0650-EXIT.
123400 0500-EXIT.
123500     EXIT.
123600
123700*LINEAR SEARCH OF THE PERCENTILE TABLE BY SCHOOL NAME - EXACT
123800*MATCH ONLY, PER THE COPYBOOK HEADER NOTE.  NO BINARY SEARCH -
123900*THE TABLE IS LOADED IN FILE ORDER, NOT SORTED BY NAME.
124000 0505-BUSCA-PERCENTIL.
124100*    LINEAR EXACT-NAME SEARCH OF WT-TAB-PERCENTIS - THE
124200*    TABLE IS SMALL ENOUGH (ONE ROW PER SCHOOL) THAT A
124300*    BINARY SEARCH WAS NEVER WORTH THE BOTHER.
124400     MOVE "N" TO WS-PCT-FOUND-SW.
124500     MOVE ZERO TO WS-FOUND-IX.
124600     PERFORM 0507-TESTA-PERCENTIL THRU 0507-EXIT
124700         VARYING WT-PCT-IX FROM 1 BY 1
124800         UNTIL WT-PCT-IX > WS-QTDE-PCT OR WS-PCT-FOUND.
124900*    SEARCH STOPS AS SOON AS WS-PCT-FOUND GOES TRUE - NOT A
125000*    FULL TABLE SCAN ON EVERY CALL.
125100 0505-EXIT.
125200     EXIT.
125300
125400*ONE TABLE-ENTRY COMPARE FOR THE SEARCH ABOVE.
125500 0507-TESTA-PERCENTIL.
125600     IF WT-SCHOOL-NAME(WT-PCT-IX) = WS-ESCOLA-ATUAL
125700         MOVE "Y" TO WS-PCT-FOUND-SW
125800         MOVE WT-PCT-IX TO WS-FOUND-IX.
125900 0507-EXIT.
126000     EXIT.
126100
126200*CONFIRMS AT LEAST ONE OUTCOME RECORD EXISTS FOR THE SCHOOL -
126300*A SCHOOL WITH PERCENTILES BUT NO SURVEY HISTORY CANNOT BE
126400*ANALYZED (REQUIREMENT FROM THE ADMISSIONS OFFICE, 1984).
126500 0506-VERIFICA-HISTORICO.
126600*    CONFIRMS AT LEAST ONE OUTCOME RECORD EXISTS FOR THE
126700*    SCHOOL BEFORE ANY RANGE OR CASCADE WORK IS ATTEMPTED.
126800     MOVE "N" TO WS-HIST-FOUND-SW.
126900     PERFORM 0508-TESTA-HISTORICO THRU 0508-EXIT
127000         VARYING WT-HIS-IX FROM 1 BY 1
127100         UNTIL WT-HIS-IX > WS-QTDE-HIS OR WS-HIST-FOUND.
127200*    SAME EARLY-STOP BEHAVIOR AS 0505 ABOVE - STOPS AT THE FIRST
127300*    MATCHING OUTCOME RECORD REGARDLESS OF HOW MANY MORE THE
127400*    SCHOOL ACTUALLY HAS.
127500 0506-EXIT.
127600     EXIT.
127700
127800*ONE TABLE-ENTRY COMPARE FOR THE SEARCH ABOVE - STOPS AT THE
127900*FIRST MATCH, DOES NOT COUNT HOW MANY RECORDS THE SCHOOL HAS.
128000 0508-TESTA-HISTORICO.
128100     IF WT-H-SCHOOL-NAME(WT-HIS-IX) = WS-ESCOLA-ATUAL
128200         MOVE "Y" TO WS-HIST-FOUND-SW.
128300 0508-EXIT.
128400     EXIT.
128500
128600*U2 - RULE R2, LSAT COMPETITIVE RANGE.  WHEN THE APPLICANT
128700*SITS BELOW THE 25TH PERCENTILE THE RANGE IS CAPPED AT THE
128800*SCHOOL-S OWN ACCEPTED-APPLICANT FLOOR, NOT A FIXED NUMBER.
128900 0510-MONTA-FAIXA-LSAT.
129000*    RULE R2 - BUILDS THE +/-2 LSAT WINDOW AROUND THE
129100*    APPLICANT SCORE AND SETS THE AT-MEDIAN FLAG WHEN THE
129200*    APPLICANT SITS EXACTLY ON THE SCHOOL MEDIAN.
129300*    CASE 1 - APPLICANT ABOVE THE MEDIAN.  RANGE IS [MEDIAN, L],
129400*    NO AT-MEDIAN FLAG.
129500     IF WS-APP-LSAT > WT-LSAT-50(WS-FOUND-IX)
129600         MOVE WT-LSAT-50(WS-FOUND-IX) TO WS-LSAT-LOWER
129700         MOVE WS-APP-LSAT TO WS-LSAT-UPPER
129800         GO TO 0510-EXIT.
129900*    CASE 2 - APPLICANT EXACTLY AT THE MEDIAN.  TREATED AS
130000*    BELOW-MEDIAN FOR RANGE PURPOSES - RANGE IS [P25, MED-1],
130100*    CLAMPED UP TO P25 IF THAT WOULD CROSS BELOW IT.
130200     IF WS-APP-LSAT = WT-LSAT-50(WS-FOUND-IX)
130300         MOVE "Y" TO WS-FLAG-AT-MEDIAN
130400         MOVE WT-LSAT-25(WS-FOUND-IX) TO WS-LSAT-LOWER
130500         COMPUTE WS-LSAT-UPPER = WT-LSAT-50(WS-FOUND-IX) - 1
130600         IF WS-LSAT-UPPER < WT-LSAT-25(WS-FOUND-IX)
130700             MOVE WT-LSAT-25(WS-FOUND-IX) TO WS-LSAT-UPPER
130800         GO TO 0510-EXIT.
130900*    CASE 3 - APPLICANT AT OR ABOVE THE 25TH, BELOW THE MEDIAN.
131000*    RANGE IS [P25, L] DIRECTLY, NO FLOOR SEARCH NEEDED.
131100     IF WS-APP-LSAT NOT < WT-LSAT-25(WS-FOUND-IX)
131200         MOVE WT-LSAT-25(WS-FOUND-IX) TO WS-LSAT-LOWER
131300         MOVE WS-APP-LSAT TO WS-LSAT-UPPER
131400         GO TO 0510-EXIT.
131500*    CASE 4 - APPLICANT BELOW THE 25TH.  NEEDS THE SCHOOL-S
131600*    ACCEPTED-APPLICANT FLOOR (2ND-LOWEST ACCEPTED LSAT).
131700     PERFORM 0520-ACHA-PISO-LSAT THRU 0520-EXIT.
131800*    NO FLOOR FOUND (NO ACCEPTED RECORDS AT ALL) - RANGE IS
131900*    [L, P25].
132000     IF NOT WS-LSAT-FLOOR-FOUND
132100         MOVE WS-APP-LSAT TO WS-LSAT-LOWER
132200         MOVE WT-LSAT-25(WS-FOUND-IX) TO WS-LSAT-UPPER
132300         GO TO 0510-EXIT.
132400*    APPLICANT AT OR ABOVE THE FLOOR - RANGE IS [L, P25].
132500     IF WS-APP-LSAT NOT < WS-LSAT-FLOOR
132600         MOVE WS-APP-LSAT TO WS-LSAT-LOWER
132700         MOVE WT-LSAT-25(WS-FOUND-IX) TO WS-LSAT-UPPER
132800         GO TO 0510-EXIT.
132900*    APPLICANT BELOW THE FLOOR - RANGE IS [L, FLOOR].
133000     MOVE WS-APP-LSAT TO WS-LSAT-LOWER.
133100     MOVE WS-LSAT-FLOOR TO WS-LSAT-UPPER.
133200 0510-EXIT.
133300     EXIT.
133400
133500*FINDS THE 2ND-LOWEST LSAT AMONG ACCEPTED OUTCOME RECORDS
133600*FOR THE SCHOOL - THE LOWEST WHEN ONLY ONE ACCEPTED RECORD
133700*EXISTS, ABSENT (SW STAYS OFF) WHEN NONE DO.  999 IS USED AS
133800*"HIGHER THAN ANY REAL LSAT SCORE" TO SEED THE MIN COMPARE.
133900 0520-ACHA-PISO-LSAT.
134000*    SCANS THE HISTORICAL TABLE FOR THE SECOND-LOWEST
134100*    ACCEPTED LSAT SCORE - THE FLOOR USED BY RULE R2 WHEN
134200*    THE APPLICANT SCORE FALLS BELOW THE SCHOOL 25TH.
134300     MOVE "N" TO WS-LSAT-FLOOR-SW.
134400     MOVE ZERO TO WS-LSAT-FLOOR-CONT.
134500     MOVE 999 TO WS-LSAT-MIN1.
134600     MOVE 999 TO WS-LSAT-MIN2.
134700*    999 IS ABOVE THE HIGHEST LSAT SCORE POSSIBLE (180) SO THE
134800*    FIRST TWO REAL ACCEPTED SCORES SEEN ALWAYS DISPLACE IT.
134900     PERFORM 0525-TESTA-PISO-LSAT THRU 0525-EXIT
135000         VARYING WT-HIS-IX FROM 1 BY 1
135100         UNTIL WT-HIS-IX > WS-QTDE-HIS.
135200     IF WS-LSAT-FLOOR-CONT = ZERO
135300         GO TO 0520-EXIT.
135400     MOVE "Y" TO WS-LSAT-FLOOR-SW.
135500     IF WS-LSAT-FLOOR-CONT = 1
135600         MOVE WS-LSAT-MIN1 TO WS-LSAT-FLOOR
135700     ELSE
135800         MOVE WS-LSAT-MIN2 TO WS-LSAT-FLOOR.
135900 0520-EXIT.
136000     EXIT.
136100
136200*TESTS ONE HISTORY RECORD FOR THE FLOOR SEARCH ABOVE - MUST
136300*BE THE RIGHT SCHOOL AND AN ACCEPTED OUTCOME, THEN TRACKS THE
136400*LOWEST TWO LSAT VALUES SEEN.
136500 0525-TESTA-PISO-LSAT.
136600     IF WT-H-SCHOOL-NAME(WT-HIS-IX) NOT = WS-ESCOLA-ATUAL
136700         GO TO 0525-EXIT.
136800     IF WT-H-RESULT-GRP(WT-HIS-IX) NOT = "A"
136900         GO TO 0525-EXIT.
137000     ADD 1 TO WS-LSAT-FLOOR-CONT.
137100     IF WT-H-LSAT(WT-HIS-IX) < WS-LSAT-MIN1
137200         MOVE WS-LSAT-MIN1 TO WS-LSAT-MIN2
137300         MOVE WT-H-LSAT(WT-HIS-IX) TO WS-LSAT-MIN1
137400     ELSE
137500         IF WT-H-LSAT(WT-HIS-IX) < WS-LSAT-MIN2
137600             MOVE WT-H-LSAT(WT-HIS-IX) TO WS-LSAT-MIN2.
137700 0525-EXIT.
137800     EXIT.
137900
138000*U2 - RULE R3, GPA COMPETITIVE RANGE.  SAME SHAPE AS THE LSAT
138100*RANGE ABOVE BUT WITH A 0.01 EPSILON AND TWO DISTINCT FLAGS -
138200*BELOW-25 (COMPARISON CASCADE RUNS) VS BELOW-FLOOR (IT DOES
138300*NOT - SEE RULE R5).
138400 0530-MONTA-FAIXA-GPA.
138500*    RULE R3 - SAME SHAPE AS 0510 ABOVE BUT FOR GPA, WITH
138600*    THE ADDITIONAL BELOW-25TH FLAG THAT DRIVES THE
138700*    COMPARISON CASCADE IN 0620.
138800*    CASE 1 - ABOVE THE MEDIAN.  RANGE [MEDIAN, G], NO FLAG.
138900     IF WS-APP-GPA > WT-GPA-50(WS-FOUND-IX)
139000         MOVE WT-GPA-50(WS-FOUND-IX) TO WS-GPA-LOWER
139100         MOVE WS-APP-GPA TO WS-GPA-UPPER
139200         GO TO 0530-EXIT.
139300*    CASE 2 - AT OR ABOVE THE 25TH AND AT OR BELOW THE MEDIAN.
139400*    RANGE [P25, MED-0.01], CLAMPED UP TO P25 IF NEEDED.  NOTE
139500*    THERE IS NO SEPARATE "EXACTLY AT MEDIAN" CASE FOR GPA THE
139600*    WAY THERE IS FOR LSAT - RULE R3 TREATS G = MED THE SAME AS
139700*    ANY OTHER G IN [P25, MED].
139800     IF WS-APP-GPA NOT < WT-GPA-25(WS-FOUND-IX)
139900         MOVE WT-GPA-25(WS-FOUND-IX) TO WS-GPA-LOWER
140000         COMPUTE WS-GPA-UPPER = WT-GPA-50(WS-FOUND-IX) - 0.01
140100         IF WS-GPA-UPPER < WT-GPA-25(WS-FOUND-IX)
140200             MOVE WT-GPA-25(WS-FOUND-IX) TO WS-GPA-UPPER
140300         GO TO 0530-EXIT.
140400*    CASE 3 - BELOW THE 25TH.  NEEDS THE GPA FLOOR SEARCH.
140500     PERFORM 0540-ACHA-PISO-GPA THRU 0540-EXIT.
140600*    NO FLOOR FOUND - RANGE [G, P25], NO FLAG (NOTHING TO
140700*    COMPARE AGAINST).
140800     IF NOT WS-GPA-FLOOR-FOUND
140900         MOVE WS-APP-GPA TO WS-GPA-LOWER
141000         MOVE WT-GPA-25(WS-FOUND-IX) TO WS-GPA-UPPER
141100         GO TO 0530-EXIT.
141200*    AT OR ABOVE THE FLOOR - RANGE [G, P25], BELOW-25TH FLAG SET
141300*    (ENABLES THE RULE R5 COMPARISON CASCADE).
141400     IF WS-APP-GPA NOT < WS-GPA-FLOOR
141500         MOVE WS-APP-GPA TO WS-GPA-LOWER
141600         MOVE WT-GPA-25(WS-FOUND-IX) TO WS-GPA-UPPER
141700         MOVE "Y" TO WS-FLAG-BELOW-25
141800         GO TO 0530-EXIT.
141900*    BELOW THE FLOOR - RANGE [G, FLOOR], BELOW-FLOOR FLAG SET
142000*    (RULE R5 COMPARISON CASCADE DOES NOT RUN IN THIS CASE).
142100     MOVE WS-APP-GPA TO WS-GPA-LOWER.
142200     MOVE WS-GPA-FLOOR TO WS-GPA-UPPER.
142300     MOVE "Y" TO WS-FLAG-BELOW-FLOOR.
142400 0530-EXIT.
142500     EXIT.
142600
142700*FINDS THE 2ND-LOWEST GPA AMONG ACCEPTED OUTCOME RECORDS FOR
142800*THE SCHOOL, SAME ALGORITHM AS 0520 ABOVE FOR LSAT - 9.99 IS
142900*"HIGHER THAN ANY REAL GPA" FOR THE SEED COMPARE.
143000 0540-ACHA-PISO-GPA.
143100*    GPA TWIN OF 0520 ABOVE - SECOND-LOWEST ACCEPTED GPA
143200*    ACROSS THE SCHOOL HISTORY TABLE.
143300     MOVE "N" TO WS-GPA-FLOOR-SW.
143400     MOVE ZERO TO WS-GPA-FLOOR-CONT.
143500     MOVE 9.99 TO WS-GPA-MIN1.
143600     MOVE 9.99 TO WS-GPA-MIN2.
143700*    9.99 IS ABOVE THE HIGHEST POSSIBLE GPA (4.00 ON MOST
143800*    SCALES THIS SHOP HAS EVER SEEN) - SAME SEEDING IDEA AS
143900*    0520-ACHA-PISO-LSAT ABOVE.
144000     PERFORM 0545-TESTA-PISO-GPA THRU 0545-EXIT
144100         VARYING WT-HIS-IX FROM 1 BY 1
144200         UNTIL WT-HIS-IX > WS-QTDE-HIS.
144300     IF WS-GPA-FLOOR-CONT = ZERO
144400         GO TO 0540-EXIT.
144500     MOVE "Y" TO WS-GPA-FLOOR-SW.
144600     IF WS-GPA-FLOOR-CONT = 1
144700         MOVE WS-GPA-MIN1 TO WS-GPA-FLOOR
144800     ELSE
144900         MOVE WS-GPA-MIN2 TO WS-GPA-FLOOR.
145000 0540-EXIT.
145100     EXIT.
145200
145300*GPA COMPANION TO 0525 ABOVE - SAME SCHOOL/ACCEPTED TEST,
145400*TRACKS THE LOWEST TWO GPA VALUES SEEN.
145500 0545-TESTA-PISO-GPA.
145600     IF WT-H-SCHOOL-NAME(WT-HIS-IX) NOT = WS-ESCOLA-ATUAL
145700         GO TO 0545-EXIT.
145800     IF WT-H-RESULT-GRP(WT-HIS-IX) NOT = "A"
145900         GO TO 0545-EXIT.
146000     ADD 1 TO WS-GPA-FLOOR-CONT.
146100     IF WT-H-GPA(WT-HIS-IX) < WS-GPA-MIN1
146200         MOVE WS-GPA-MIN1 TO WS-GPA-MIN2
146300         MOVE WT-H-GPA(WT-HIS-IX) TO WS-GPA-MIN1
146400     ELSE
146500         IF WT-H-GPA(WT-HIS-IX) < WS-GPA-MIN2
146600             MOVE WT-H-GPA(WT-HIS-IX) TO WS-GPA-MIN2.
146700 0545-EXIT.
146800     EXIT.
146900
147000*U3 - FILTERS THE OUTCOME TABLE TO THE CURRENT LSAT/GPA BOX.
147100*CALLED TWICE PER SCHOOL WHEN THE COMPARISON CASCADE RUNS -
147200*ONCE FOR THE PRINCIPAL RANGE, ONCE FOR THE COMPARISON RANGE.
147300 0600-FILTRA-CAIXA.
147400*    RULE R4 FIRST HALF - FLAGS EVERY HISTORY ROW THAT
147500*    FALLS INSIDE THE CURRENT LSAT/GPA BOX (INCLUSIVE ON
147600*    BOTH ENDS).  THE CASCADE ITSELF RUNS OVER THIS FLAG.
147700*    CALLED ONCE FOR THE PRINCIPAL RANGE AND, WHEN RULE R5
147800*    APPLIES, A SECOND TIME FOR THE COMPARISON RANGE FROM
147900*    0620 - THE WT-H-INBOX-SW FLAGS IT SETS ARE OVERWRITTEN
148000*    EACH TIME, NEVER ACCUMULATED ACROSS BOTH PASSES.
148100     PERFORM 0605-TESTA-UM-REGISTRO THRU 0605-EXIT
148200         VARYING WT-HIS-IX FROM 1 BY 1
148300         UNTIL WT-HIS-IX > WS-QTDE-HIS.
148400 0600-EXIT.
148500     EXIT.
148600
148700*ONE RECORD - IN THE BOX ONLY WHEN THE SCHOOL MATCHES AND
148800*BOTH LSAT AND GPA FALL WITHIN THE CURRENT RANGE, INCLUSIVE.
148900 0605-TESTA-UM-REGISTRO.
149000     MOVE "N" TO WT-H-INBOX-SW(WT-HIS-IX).
149100     IF WT-H-SCHOOL-NAME(WT-HIS-IX) NOT = WS-ESCOLA-ATUAL
149200         GO TO 0605-EXIT.
149300     IF WT-H-LSAT(WT-HIS-IX) < WS-LSAT-LOWER OR
149400         WT-H-LSAT(WT-HIS-IX) > WS-LSAT-UPPER
149500         GO TO 0605-EXIT.
149600     IF WT-H-GPA(WT-HIS-IX) < WS-GPA-LOWER OR
149700         WT-H-GPA(WT-HIS-IX) > WS-GPA-UPPER
149800         GO TO 0605-EXIT.
149900     MOVE "Y" TO WT-H-INBOX-SW(WT-HIS-IX).
150000 0605-EXIT.
150100     EXIT.
150200
150300*U3 - RULE R4, THE FOUR-LEVEL CASCADE.  ONE PASS OVER THE
150400*BOXED RECORDS ACCUMULATES ALL FOUR LEVELS TOGETHER - A
150500*RECORD DROPPED AT ONE LEVEL NEVER REACHES THE NEXT.
150600 0610-CASCATA.
150700*    RULE R4 SECOND HALF - SINGLE PASS OVER THE FLAGGED
150800*    SUBSET ACCUMULATING TOTAL/KJD/URM/ON-TIME COUNTS AT
150900*    EVERY CASCADE LEVEL.  CALLED TWICE PER SCHOOL WHEN
151000*    THE COMPARISON CASCADE (0620) ALSO APPLIES.
151100     MOVE ZERO TO WS-CA-TOTAL(1) WS-CA-TOTAL(2)
151200             WS-CA-TOTAL(3) WS-CA-TOTAL(4).
151300     MOVE ZERO TO WS-CA-ACEITOS(1) WS-CA-ACEITOS(2)
151400             WS-CA-ACEITOS(3) WS-CA-ACEITOS(4).
151500     PERFORM 0612-ACUMULA-REGISTRO THRU 0612-EXIT
151600         VARYING WT-HIS-IX FROM 1 BY 1
151700         UNTIL WT-HIS-IX > WS-QTDE-HIS.
151800     PERFORM 0614-CALCULA-TAXAS THRU 0614-EXIT
151900         VARYING WS-CA-IXD FROM 1 BY 1 UNTIL WS-CA-IXD > 4.
152000 0610-EXIT.
152100     EXIT.
152200
152300*LEVEL 1 = TOTAL DECIDED.  LEVEL 2 = KJD SLICE (OR ALL, WHEN
152400*THE APPLICANT IS NOT KJD - SEE THE RULE R4 NOTE ON WHY THE
152500*NON-KJD POPULATION IS PASSED THROUGH UNFILTERED).  LEVEL 3 =
152600*URM SLICE.  LEVEL 4 = ON-TIME SLICE.  A RECORD THAT FAILS
152700*ANY LEVEL EXITS THE PARAGRAPH IMMEDIATELY - IT NEVER REACHES
152800*A LATER LEVEL-S COUNT.
152900 0612-ACUMULA-REGISTRO.
153000*    ADDS ONE IN-BOX HISTORY ROW INTO THE SCRATCH
153100*    ACCUMULATOR - CALLED ONCE PER FLAGGED ROW FROM THE
153200*    PERFORM VARYING IN 0610 ABOVE.
153300*    CALLED ONCE PER HISTORY RECORD, EVERY TIME 0610-CASCATA
153400*    RUNS - THAT IS TWICE PER SCHOOL WHEN THE COMPARISON
153500*    CASCADE ALSO RUNS, SO THIS PARAGRAPH HAS NO IDEA WHICH
153600*    CASCADE IT IS CONTRIBUTING TO - THAT IS 0616/0617-S JOB.
153700*    MUST BE IN THE CURRENT BOX (SEE 0605).
153800     IF WT-H-INBOX-SW(WT-HIS-IX) NOT = "Y"
153900         GO TO 0612-EXIT.
154000*    LEVEL 1 - TOTAL DECIDED.  NO-DECISION RECORDS ARE DROPPED
154100*    BEFORE THEY EVER REACH THE TOTAL.
154200     IF WT-H-RESULT-GRP(WT-HIS-IX) = "N"
154300         GO TO 0612-EXIT.
154400     ADD 1 TO WS-CA-TOTAL(1).
154500     IF WT-H-RESULT-GRP(WT-HIS-IX) = "A"
154600         ADD 1 TO WS-CA-ACEITOS(1).
154700*    LEVEL 2 - KJD.  A KJD APPLICANT KEEPS ONLY KJD RECORDS; A
154800*    NON-KJD APPLICANT KEEPS EVERYTHING (RULE R4, VRS 1.7).
154900     IF WS-APP-KJD-SW = "Y"
155000         IF WT-H-KJD-SW(WT-HIS-IX) NOT = "Y"
155100             GO TO 0612-EXIT.
155200     ADD 1 TO WS-CA-TOTAL(2).
155300     IF WT-H-RESULT-GRP(WT-HIS-IX) = "A"
155400         ADD 1 TO WS-CA-ACEITOS(2).
155500*    LEVEL 3 - URM.  KEEP ONLY RECORDS WHOSE URM FLAG MATCHES THE
155600*    APPLICANT-S OWN.
155700     IF WT-H-URM-SW(WT-HIS-IX) NOT = WS-APP-URM-SW
155800         GO TO 0612-EXIT.
155900     ADD 1 TO WS-CA-TOTAL(3).
156000     IF WT-H-RESULT-GRP(WT-HIS-IX) = "A"
156100         ADD 1 TO WS-CA-ACEITOS(3).
156200*    LEVEL 4 - ON-TIME.  SEE 0615 FOR THE DATE RULE ITSELF.
156300     PERFORM 0615-NO-PRAZO THRU 0615-EXIT.
156400     IF WS-ON-TIME-SW NOT = "Y"
156500         GO TO 0612-EXIT.
156600     ADD 1 TO WS-CA-TOTAL(4).
156700     IF WT-H-RESULT-GRP(WT-HIS-IX) = "A"
156800         ADD 1 TO WS-CA-ACEITOS(4).
156900 0612-EXIT.
157000     EXIT.
157100
157200*RATE = ACCEPTED / TOTAL * 100, ONE DECIMAL, ROUNDED HALF-UP -
157300*COBOL ROUNDED ON A COMPUTE IS HALF-UP BY DEFAULT, WHICH IS
157400*WHAT RULE R4 CALLS FOR.  ZERO TOTAL MEANS "N/A", NOT ZERO.
157500 0614-CALCULA-TAXAS.
157600*    CONVERTS THE RAW ACCUMULATED COUNTS INTO PERCENT
157700*    RATES AT EACH LEVEL - "N/A" WHEN THE LEVEL TOTAL IS
157800*    ZERO, NEVER A DIVIDE-BY-ZERO ABEND.
157900*    CALLED FOUR TIMES PER CASCADE RUN, ONCE PER LEVEL, VARYING
158000*    BY WS-CA-IXD - SEE THE PERFORM ... VARYING IN 0610 ABOVE.
158100*    THE ROUNDED ONE-DECIMAL RATE BUILT HERE IS FOR THE PRINTED
158200*    DET-N-TAXA COLUMN ONLY (0705-FORMATA-NIVEL) - REQ 04-112
158300*    FOUND THE OLD VRS 2.0 CUTOFFS WERE GRADING AGAINST THIS
158400*    ROUNDED FIGURE INSTEAD OF THE EXACT COUNTS, SO 0650-
158500*    ATRIBUI-PARECER NOW RE-DERIVES THE RATE FROM WS-CP-ACEITOS
158600*    AND WS-CP-TOTAL DIRECTLY RATHER THAN READING WS-CP-TAXA.
158700     IF WS-CA-TOTAL(WS-CA-IXD) = ZERO
158800         MOVE "N" TO WS-CA-TAXA-SW(WS-CA-IXD)
158900         MOVE ZERO TO WS-CA-TAXA(WS-CA-IXD)
159000         GO TO 0614-EXIT.
159100     MOVE "Y" TO WS-CA-TAXA-SW(WS-CA-IXD).
159200     COMPUTE WS-CA-TAXA(WS-CA-IXD) ROUNDED =
159300         WS-CA-ACEITOS(WS-CA-IXD) / WS-CA-TOTAL(WS-CA-IXD) * 100.
159400 0614-EXIT.
159500     EXIT.
159600
159700*ON-TIME TEST - EARLIEST OF THE THREE MILESTONE DATES MUST
159800*BE ON OR BEFORE 01/01/2025, OR THE RECORD HAS NO DATES AT
159900*ALL (OLDER SURVEY EXTRACTS OFTEN CARRY NONE).
160000 0615-NO-PRAZO.
160100*    ON-TIME TEST - EARLIEST OF SENT/RECEIVED/COMPLETE
160200*    DATE MUST BE ON OR BEFORE THE CUTOFF, OR NONE OF THE
160300*    THREE DATES MAY BE PRESENT AT ALL.
160400*    CALLED ONCE PER HISTORY RECORD FROM 0612, REGARDLESS OF
160500*    WHETHER THE RECORD SURVIVED THE EARLIER KJD/URM TESTS -
160600*    THE ON-TIME RESULT IS ONLY ACTUALLY USED IF IT DID.
160700     MOVE "Y" TO WS-ON-TIME-SW.
160800*    NO DATES AT ALL ON THIS RECORD - TREATED AS ON-TIME, NO
160900*    FURTHER COMPARE NEEDED.
161000     IF WT-H-SENT-DATE(WT-HIS-IX) = ZERO AND
161100         WT-H-RECV-DATE(WT-HIS-IX) = ZERO AND
161200         WT-H-COMP-DATE(WT-HIS-IX) = ZERO
161300         GO TO 0615-EXIT.
161400*    FIND THE EARLIEST OF THE DATES ACTUALLY PRESENT - 99999999
161500*    SEEDS THE MIN COMPARE AS "LATER THAN ANY REAL DATE."
161600     MOVE 99999999 TO WS-DATA-MENOR.
161700     IF WT-H-SENT-DATE(WT-HIS-IX) NOT = ZERO AND
161800         WT-H-SENT-DATE(WT-HIS-IX) < WS-DATA-MENOR
161900         MOVE WT-H-SENT-DATE(WT-HIS-IX) TO WS-DATA-MENOR.
162000     IF WT-H-RECV-DATE(WT-HIS-IX) NOT = ZERO AND
162100         WT-H-RECV-DATE(WT-HIS-IX) < WS-DATA-MENOR
162200         MOVE WT-H-RECV-DATE(WT-HIS-IX) TO WS-DATA-MENOR.
162300     IF WT-H-COMP-DATE(WT-HIS-IX) NOT = ZERO AND
162400         WT-H-COMP-DATE(WT-HIS-IX) < WS-DATA-MENOR
162500         MOVE WT-H-COMP-DATE(WT-HIS-IX) TO WS-DATA-MENOR.
162600*    CUTOFF CONFIRMED FULL 8-DIGIT CCYYMMDD UNDER THE VRS 1.9
162700*    Y2K FOLLOW-UP REVIEW - NO WINDOWING LOGIC NEEDED HERE.
162800     IF WS-DATA-MENOR > 20250101
162900         MOVE "N" TO WS-ON-TIME-SW.
163000 0615-EXIT.
163100     EXIT.
163200
163300*COPIES THE SCRATCH CASCADE INTO THE PRINCIPAL RESULT AREA -
163400*ONE LEVEL PER CALL, DRIVEN VARYING BY 0500.
163500 0616-COPIA-PRINC.
163600*    FREEZES THE SCRATCH CASCADE INTO THE PRINCIPAL
163700*    RESULT AREA BEFORE THE SCRATCH IS RE-ZEROED FOR A
163800*    POSSIBLE SECOND (COMPARISON) CASCADE PASS.
163900*    VARIED 1 THRU 4 BY 0500 - ONE CALL MOVES ONE CASCADE
164000*    LEVEL, NOT ALL FOUR AT ONCE.
164100     MOVE WS-CA-TOTAL(WS-CP-IX) TO WS-CP-TOTAL(WS-CP-IX).
164200     MOVE WS-CA-ACEITOS(WS-CP-IX) TO WS-CP-ACEITOS(WS-CP-IX).
164300     MOVE WS-CA-TAXA(WS-CP-IX) TO WS-CP-TAXA(WS-CP-IX).
164400     MOVE WS-CA-TAXA-SW(WS-CP-IX) TO WS-CP-TAXA-SW(WS-CP-IX).
164500 0616-EXIT.
164600     EXIT.
164700
164800*COPIES THE SCRATCH CASCADE INTO THE COMPARISON RESULT AREA -
164900*SAME IDEA AS 0616 ABOVE, CALLED ONLY WHEN 0620 ACTUALLY RUNS.
165000 0617-COPIA-COMPAR.
165100*    SAME IDEA AS 0616 ABOVE BUT INTO THE COMPARISON
165200*    RESULT AREA - ONLY REACHED WHEN 0620 RAN.
165300*    IDENTICAL SHAPE TO 0616 ABOVE, TARGETING THE COMPARISON
165400*    AREA INSTEAD - KEPT AS ITS OWN PARAGRAPH RATHER THAN A
165500*    PARAMETER BECAUSE THIS SHOP-S STYLE HAS ALWAYS BEEN ONE
165600*    PARAGRAPH PER DESTINATION, NOT ONE PARAMETERIZED PARAGRAPH.
165700     MOVE WS-CA-TOTAL(WS-CP-IX) TO WS-CC-TOTAL(WS-CP-IX).
165800     MOVE WS-CA-ACEITOS(WS-CP-IX) TO WS-CC-ACEITOS(WS-CP-IX).
165900     MOVE WS-CA-TAXA(WS-CP-IX) TO WS-CC-TAXA(WS-CP-IX).
166000     MOVE WS-CA-TAXA-SW(WS-CP-IX) TO WS-CC-TAXA-SW(WS-CP-IX).
166100 0617-EXIT.
166200     EXIT.
166300
166400*U3 - RULE R5, COMPARISON CASCADE.  ONLY RUN WHEN THE
166500*APPLICANT IS BELOW THE 25TH PERCENTILE BUT AT OR ABOVE THE
166600*FLOOR.  THE GPA BOUNDS ARE SWAPPED TO [P25, MED-0.01] FOR
166700*THE DURATION OF THE RERUN, THEN PUT BACK - THE LSAT RANGE IS
166800*NOT TOUCHED, RULE R5 REUSES IT AS-IS.
166900 0620-CASCATA-COMPARACAO.
167000*    RULE R5 - ONLY INVOKED WHEN THE BELOW-25TH FLAG WAS
167100*    SET BY 0530.  TEMPORARILY NARROWS THE GPA WINDOW TO
167200*    [P25, MEDIAN-.01] AND RE-DRIVES THE BOX FILTER AND
167300*    CASCADE AGAINST THAT NARROWER WINDOW.
167400*    NOT APPLICABLE THIS SCHOOL - ZERO THE COMPARISON RESULT AND
167500*    LEAVE WS-CC-ATIVA OFF SO 0700/0710 KNOW NOT TO EXPECT IT.
167600     IF WS-FLAG-BELOW-25 NOT = "Y"
167700         MOVE ZERO TO WS-CC-TOTAL(1) WS-CC-TOTAL(2)
167800             WS-CC-TOTAL(3) WS-CC-TOTAL(4)
167900         MOVE ZERO TO WS-CC-ACEITOS(1) WS-CC-ACEITOS(2)
168000             WS-CC-ACEITOS(3) WS-CC-ACEITOS(4)
168100         MOVE "N" TO WS-CC-ATIVA
168200         GO TO 0620-EXIT.
168300*    SAVE THE APPLICANT-S OWN GPA RANGE BEFORE OVERWRITING IT.
168400     MOVE WS-GPA-LOWER TO WS-GPA-LOWER-SAVE.
168500     MOVE WS-GPA-UPPER TO WS-GPA-UPPER-SAVE.
168600*    SWAP IN THE COMPARISON RANGE [P25, MED-0.01].
168700     MOVE WT-GPA-25(WS-FOUND-IX) TO WS-GPA-LOWER.
168800     COMPUTE WS-GPA-UPPER = WT-GPA-50(WS-FOUND-IX) - 0.01.
168900     IF WS-GPA-UPPER < WT-GPA-25(WS-FOUND-IX)
169000         MOVE WT-GPA-25(WS-FOUND-IX) TO WS-GPA-UPPER.
169100*    RE-RUN THE BOX FILTER AND CASCADE UNDER THE SWAPPED RANGE,
169200*    THEN COPY THE RESULT TO THE COMPARISON AREA.
169300     PERFORM 0600-FILTRA-CAIXA THRU 0600-EXIT.
169400     PERFORM 0610-CASCATA THRU 0610-EXIT.
169500     PERFORM 0617-COPIA-COMPAR THRU 0617-EXIT
169600         VARYING WS-CP-IX FROM 1 BY 1 UNTIL WS-CP-IX > 4.
169700     MOVE "Y" TO WS-CC-ATIVA.
169800*    RESTORE THE APPLICANT-S OWN RANGE - 0700 STILL PRINTS THE
169900*    PRINCIPAL RANGE, NOT THE COMPARISON RANGE.
170000     MOVE WS-GPA-LOWER-SAVE TO WS-GPA-LOWER.
170100     MOVE WS-GPA-UPPER-SAVE TO WS-GPA-UPPER.
170200 0620-EXIT.
170300     EXIT.
170400
170500*U4 - RULE R6, VERDICT FROM THE TOTAL LEVEL RATE.  THRESHOLDS
170600*RE-TUNED UNDER VRS 2.0 PER REQ 01-66 - DO NOT CHANGE WITHOUT
170700*A NEW ADMISSIONS COMMITTEE REQUEST ON FILE.
170800*REQ 04-112 (VRS 2.7) - THE CUTOFFS COMPARE THE EXACT
170900*ACCEPTED/TOTAL COUNTS BY CROSS-MULTIPLYING, NOT THE
171000*ROUNDED WS-CP-TAXA DISPLAY FIGURE - A SCHOOL SITTING A HAIR
171100*UNDER A CUTOFF WAS ROUNDING UP INTO THE NEXT VERDICT.
171200 0650-ATRIBUI-PARECER.
171300*    CALLED EXACTLY ONCE PER SCHOOL, AFTER THE MAIN CASCADE AND
171400*    THE LOW-SAMPLE-SIZE CHECK HAVE BOTH ALREADY RUN - A
171500*    VERDICT IS ALWAYS ASSIGNED, EVEN WHEN A WARNING ALSO
171600*    APPLIES.
171700*    TOTAL UNDER 5, OR NO MEANINGFUL RATE AT ALL - NOT ENOUGH TO
171800*    JUDGE.
171900     IF WS-CP-TOTAL(1) < 5 OR WS-CP-TAXA-SW(1) NOT = "Y"
172000         MOVE '? LOW DATA' TO WS-PARECER
172100         GO TO 0650-EXIT.
172200*    RATE >= 60.0 - LIKELY.  CROSS-MULTIPLIED AGAINST THE RAW
172300*    COUNTS SO A RATE LIKE 59.96 CANNOT ROUND UP TO 60.0 AND
172400*    CLEAR THE CUTOFF IT ACTUALLY MISSED.
172500     IF WS-CP-ACEITOS(1) * 100 NOT < WS-CP-TOTAL(1) * 60
172600         MOVE 'LIKELY' TO WS-PARECER
172700         GO TO 0650-EXIT.
172800*    RATE >= 40.0 - GOOD CHANCE.  SAME EXACT-COUNT COMPARE.
172900     IF WS-CP-ACEITOS(1) * 100 NOT < WS-CP-TOTAL(1) * 40
173000         MOVE 'GOOD CHANCE' TO WS-PARECER
173100         GO TO 0650-EXIT.
173200*    RATE >= 20.0 - POSSIBLE.  SAME EXACT-COUNT COMPARE.
173300     IF WS-CP-ACEITOS(1) * 100 NOT < WS-CP-TOTAL(1) * 20
173400         MOVE 'POSSIBLE' TO WS-PARECER
173500         GO TO 0650-EXIT.
173600*    ANYTHING LOWER - UNLIKELY.
173700     MOVE 'UNLIKELY' TO WS-PARECER.
173800 0650-EXIT.
173900     EXIT.
174000
174100*BUILDS THE "LOW SAMPLE SIZE" WARNING TEXT.  WS-N-ED IS ZERO-
174200*SUPPRESSED (PIC ZZZ9) SO THE LEADING POSITIONS ARE BLANK FOR
174300*ANY COUNT UNDER 1000 - THE IF CASCADE BELOW PICKS UP FROM
174400*THE FIRST NON-BLANK CHARACTER SO THE WARNING TEXT NEVER
174500*CARRIES EMBEDDED BLANKS BEFORE THE DIGITS, PER THE
174600*ADMISSIONS COMMITTEE REQ THAT SPAWNED THIS FIX (VRS 2.4).
174700 0660-MONTA-AVISO-N.
174800*    COUNT IS 1000 OR MORE - ALL FOUR POSITIONS ARE DIGITS.
174900     IF WS-N-ED-C1 NOT = SPACE
175000         STRING "LOW SAMPLE SIZE (N=" DELIMITED BY SIZE
175100             WS-N-ED-C1 WS-N-ED-C2 WS-N-ED-C3 WS-N-ED-C4
175200             DELIMITED BY SIZE
175300             ")" DELIMITED BY SIZE
175400             INTO WS-AVISO
175500         GO TO 0660-EXIT.
175600*    COUNT IS 100-999 - FIRST POSITION IS BLANK.
175700     IF WS-N-ED-C2 NOT = SPACE
175800         STRING "LOW SAMPLE SIZE (N=" DELIMITED BY SIZE
175900             WS-N-ED-C2 WS-N-ED-C3 WS-N-ED-C4 DELIMITED BY SIZE
176000             ")" DELIMITED BY SIZE
176100             INTO WS-AVISO
176200         GO TO 0660-EXIT.
176300*    COUNT IS 10-99 - FIRST TWO POSITIONS ARE BLANK.
176400     IF WS-N-ED-C3 NOT = SPACE
176500         STRING "LOW SAMPLE SIZE (N=" DELIMITED BY SIZE
176600             WS-N-ED-C3 WS-N-ED-C4 DELIMITED BY SIZE
176700             ")" DELIMITED BY SIZE
176800             INTO WS-AVISO
176900         GO TO 0660-EXIT.
177000*    COUNT IS A SINGLE DIGIT, 0 THRU 9 - RULE R7 FIRES AT 10 AND
177100*    BELOW, SO THIS IS THE MOST COMMON CASE IN PRACTICE.
177200     STRING "LOW SAMPLE SIZE (N=" DELIMITED BY SIZE
177300         WS-N-ED-C4 DELIMITED BY SIZE
177400         ")" DELIMITED BY SIZE
177500         INTO WS-AVISO.
177600 0660-EXIT.
177700     EXIT.
177800
177900*U5 - DETAIL LINE WITH FULL COUNTS, FOR A SCHOOL THAT WAS
178000*SUCCESSFULLY ANALYZED (EVEN IF A WARNING ALSO APPLIES, E.G.
178100*LOW SAMPLE SIZE - RULE R7 WARNINGS FOR A SUCCESSFULLY
178200*ANALYZED SCHOOL DO NOT SUPPRESS THE COUNTS).
178300 0700-ESCREVE-DETALHE.
178400*    BY THE TIME THIS PARAGRAPH RUNS, WS-PARECER AND WS-AVISO
178500*    ARE ALREADY FINAL FOR THIS SCHOOL - THIS PARAGRAPH ONLY
178600*    FORMATS AND WRITES, IT DOES NOT DECIDE ANYTHING.
178700     MOVE SPACES TO DET-APLIC.
178800*    RANK COLUMN - "NR" WHEN THE SCHOOL HAS NO RANK ON FILE,
178900*    OTHERWISE "#" FOLLOWED BY THE RANK - SEE 0706 BELOW.
179000     PERFORM 0706-FORMATA-RANK THRU 0706-EXIT.
179100     MOVE WS-ESCOLA-ATUAL TO DET-SCHOOL.
179200*    LSAT RANGE TEXT, WITH THE AT-MEDIAN FOOTNOTE MARKER WHEN
179300*    RULE R2 FLAGGED IT.
179400     MOVE WS-LSAT-LOWER TO WS-ED-LSAT-LO.
179500     MOVE WS-LSAT-UPPER TO WS-ED-LSAT-HI.
179600     IF WS-FLAG-AT-MEDIAN = "Y"
179700         STRING WS-ED-LSAT-LO DELIMITED BY SIZE
179800             "-" DELIMITED BY SIZE
179900             WS-ED-LSAT-HI DELIMITED BY SIZE
180000             " *" DELIMITED BY SIZE
180100             INTO DET-LSAT-RANGE
180200     ELSE
180300         STRING WS-ED-LSAT-LO DELIMITED BY SIZE
180400             "-" DELIMITED BY SIZE
180500             WS-ED-LSAT-HI DELIMITED BY SIZE
180600             INTO DET-LSAT-RANGE.
180700*    GPA RANGE TEXT, WITH THE BELOW-FLOOR FOOTNOTE MARKER WHEN
180800*    RULE R3 FLAGGED IT.
180900     MOVE WS-GPA-LOWER TO WS-ED-GPA-LO.
181000     MOVE WS-GPA-UPPER TO WS-ED-GPA-HI.
181100     IF WS-FLAG-BELOW-FLOOR = "Y"
181200         STRING WS-ED-GPA-LO DELIMITED BY SIZE
181300             "-" DELIMITED BY SIZE
181400             WS-ED-GPA-HI DELIMITED BY SIZE
181500             " **" DELIMITED BY SIZE
181600             INTO DET-GPA-RANGE
181700     ELSE
181800         STRING WS-ED-GPA-LO DELIMITED BY SIZE
181900             "-" DELIMITED BY SIZE
182000             WS-ED-GPA-HI DELIMITED BY SIZE
182100             INTO DET-GPA-RANGE.
182200     MOVE WT-LSAT-50(WS-FOUND-IX) TO DET-MED-LSAT.
182300     MOVE WT-GPA-50(WS-FOUND-IX) TO DET-MED-GPA.
182400*    BOTH MEDIANS COME STRAIGHT FROM THE PERCENTILE TABLE -
182500*    NEITHER IS RECOMPUTED FROM WT-HISTORICO HERE.
182600*    FOUR CASCADE COLUMNS, ONE PER LEVEL - SEE 0705.
182700     PERFORM 0705-FORMATA-NIVEL THRU 0705-EXIT
182800         VARYING WS-CP-IX FROM 1 BY 1 UNTIL WS-CP-IX > 4.
182900     MOVE WS-PARECER TO DET-VERDICT.
183000*    VERDICT WAS ALREADY SET BY 0650, CALLED EARLIER FROM 0500.
183100*    THIS MOVE JUST PLACES IT IN THE PRINT LINE.
183200     MOVE WS-AVISO TO DET-AVISO.
183300     IF UPSI-0-ON
183400         DISPLAY DAT-RANK DAT-SCHOOL.
183500*    TRACE DISPLAY USES THE SAME REDEFINES IDEA AS THE HEADER
183600*    TRACE ABOVE - RANK AND SCHOOL ONLY, NOTHING ELSE.
183700     WRITE REG-RELAT-TEXTO FROM DET-APLIC
183800         AFTER ADVANCING 1 LINE.
183900 0700-EXIT.
184000     EXIT.
184100
184200*ONE CASCADE COLUMN - TOTAL, ACCEPTED, AND RATE TEXT (OR
184300*"N/A" WHEN THE LEVEL-S TOTAL IS ZERO).
184400 0705-FORMATA-NIVEL.
184500*    VARIED 1 THRU 4 BY 0700 - SAME CALLING PATTERN AS 0616.
184600     MOVE WS-CP-TOTAL(WS-CP-IX) TO DET-N-TOTAL(WS-CP-IX).
184700*    TOTAL AND ACCEPTED ALWAYS PRINT, EVEN WHEN THE RATE ITSELF
184800*    IS N/A - A READER CAN STILL SEE THE RAW COUNTS.
184900     MOVE WS-CP-ACEITOS(WS-CP-IX) TO DET-N-ACEITO(WS-CP-IX).
185000     IF WS-CP-TAXA-SW(WS-CP-IX) NOT = "Y"
185100         MOVE "N/A" TO DET-N-TAXA(WS-CP-IX)
185200         GO TO 0705-EXIT.
185300     MOVE WS-CP-TAXA(WS-CP-IX) TO WS-ED-TAXA.
185400     STRING WS-ED-TAXA DELIMITED BY SIZE
185500         "%" DELIMITED BY SIZE
185600         INTO DET-N-TAXA(WS-CP-IX).
185700 0705-EXIT.
185800     EXIT.
185900
186000*RANK COLUMN - "NR" WHEN THE SCHOOL HAS NO RANK ON FILE,
186100*OTHERWISE "#" FOLLOWED BY THE RANK WITH NO EMBEDDED BLANKS.
186200*SHARED BY BOTH 0700-ESCREVE-DETALHE AND 0710-ESCREVE-AVISO
186300*SO THE STRIP-THE-BLANKS LOGIC ONLY HAS TO BE RIGHT ONCE -
186400*REQ 04-112 (VRS 2.7) FOUND THE OLD DIRECT STRING OF WS-N-ED
186500*WAS CARRYING THE ZERO-SUPPRESSED EDIT-S BLANKS STRAIGHT
186600*INTO DET-RANK FOR ANY RANK UNDER 1000, SAME PITFALL THE
186700*OLD VRS 2.4 FIX ALREADY SOLVED BELOW FOR THE N= COUNT.
186800 0706-FORMATA-RANK.
186900*    CALLED WITH WS-FOUND-IX ALREADY POINTING AT THE SCHOOL-S
187000*    PERCENTILE TABLE ROW - NO RANK ON FILE MEANS AN EARLY EXIT.
187100     IF WT-RANK(WS-FOUND-IX) = ZERO
187200         MOVE "NR" TO DET-RANK
187300         GO TO 0706-EXIT.
187400     MOVE WT-RANK(WS-FOUND-IX) TO WS-N-ED.
187500*    SAME FOUR-WAY CASCADE AS 0660-MONTA-AVISO-N - PICK UP FROM
187600*    THE FIRST NON-BLANK POSITION SO THE DIGITS STRING IN RIGHT
187700*    AGAINST THE "#", WITH NOTHING BETWEEN THEM.
187800     IF WS-N-ED-C1 NOT = SPACE
187900         STRING "#" DELIMITED BY SIZE
188000             WS-N-ED-C1 WS-N-ED-C2 WS-N-ED-C3 WS-N-ED-C4
188100             DELIMITED BY SIZE
188200             INTO DET-RANK
188300         GO TO 0706-EXIT.
188400     IF WS-N-ED-C2 NOT = SPACE
188500         STRING "#" DELIMITED BY SIZE
188600             WS-N-ED-C2 WS-N-ED-C3 WS-N-ED-C4 DELIMITED BY SIZE
188700             INTO DET-RANK
188800         GO TO 0706-EXIT.
188900     IF WS-N-ED-C3 NOT = SPACE
189000         STRING "#" DELIMITED BY SIZE
189100             WS-N-ED-C3 WS-N-ED-C4 DELIMITED BY SIZE
189200             INTO DET-RANK
189300         GO TO 0706-EXIT.
189400     STRING "#" DELIMITED BY SIZE
189500         WS-N-ED-C4 DELIMITED BY SIZE
189600         INTO DET-RANK.
189700 0706-EXIT.
189800     EXIT.
189900
190000*U5 - WARNING-ONLY DETAIL LINE, FOR A SCHOOL THAT COULD NOT
190100*BE ANALYZED AT ALL (NOT ON FILE, NO HISTORY, OR MISSING
190200*PERCENTILE DATA) - RANK/NAME/WARNING TEXT ONLY, EVERY OTHER
190300*COLUMN IS LEFT BLANK BY THE INITIAL MOVE SPACES.
190400 0710-ESCREVE-AVISO.
190500*    ONLY REACHED FOR A SCHOOL WHERE WS-CP-TOTAL(1) IS STILL
190600*    ZERO AND A WARNING IS SET - SEE THE TEST IN 0460-UMA-
190700*    ESCOLA.  EVERY OTHER SCHOOL, WARNING OR NOT, GOES THROUGH
190800*    0700 INSTEAD.
190900     MOVE SPACES TO DET-APLIC.
191000*    SCHOOL NOT FOUND AT ALL - NO RANK TO LOOK UP.
191100     IF NOT WS-PCT-FOUND
191200         MOVE "NR" TO DET-RANK
191300         GO TO 0710-CONTINUA.
191400*    SCHOOL FOUND BUT EITHER UNRANKED OR MISSING HISTORY/
191500*    PERCENTILES - STILL SHOW THE RANK IF THE SCHOOL HAS ONE.
191600     PERFORM 0706-FORMATA-RANK THRU 0706-EXIT.
191700 0710-CONTINUA.
191800     MOVE WS-ESCOLA-ATUAL TO DET-SCHOOL.
191900     MOVE WS-AVISO TO DET-AVISO.
192000*    RANGES, MEDIANS, AND CASCADE COLUMNS STAY BLANK - THE
192100*    INITIAL MOVE SPACES TO DET-APLIC ABOVE NEVER GOT TOUCHED
192200*    FOR THOSE FIELDS ON THIS PATH.
192300     WRITE REG-RELAT-TEXTO FROM DET-APLIC
192400         AFTER ADVANCING 1 LINE.
192500 0710-EXIT.
192600     EXIT.
192700
192800*U5 - PER-APPLICANT LEGEND AND CASCADE-DESCRIPTION FOOTER.
192900*THE TWO LEGEND LINES ARE CONDITIONAL - PRINTED ONLY WHEN
193000*SOME SCHOOL ON THIS PAGE ACTUALLY RAISED THE FLAG.
193100 0900-RODAPE-CANDIDATO.
193200*    RUNS ONCE PER APPLICANT, AFTER ALL TEN SCHOOL SLOTS HAVE
193300*    BEEN PROCESSED BY 0450 - THIS IS THE ONLY CONTROL BREAK IN
193400*    THE REPORT (NO SUBTOTALS ACROSS APPLICANTS, PER SPEC).
193500*    AT-MEDIAN FOOTNOTE, RULE R2.
193600     IF WS-VIU-MEDIANA-SW = "Y"
193700         WRITE REG-RELAT-TEXTO FROM LEGENDA1
193800             AFTER ADVANCING 1 LINE.
193900*    BELOW-GPA-FLOOR FOOTNOTE, RULE R3.
194000     IF WS-VIU-PISO-SW = "Y"
194100         WRITE REG-RELAT-TEXTO FROM LEGENDA2
194200             AFTER ADVANCING 1 LINE.
194300*    CASCADE-DESCRIPTION LINE - ALWAYS PRINTED, LABELS REFLECT
194400*    THIS APPLICANT-S OWN KJD/URM STATUS (SET BY 0400).
194500     MOVE WS-LABEL-NIVEL2 TO RC-LABEL-2.
194600     MOVE WS-LABEL-NIVEL3 TO RC-LABEL-3.
194700     WRITE REG-RELAT-TEXTO FROM RODAPE-CASCATA
194800         AFTER ADVANCING 2 LINES.
194900 0900-EXIT.
195000     EXIT.
195100
195200*END-OF-JOB HOUSEKEEPING - CLOSES ALL FOUR FILES REGARDLESS
195300*OF WHETHER THEY WERE SUCCESSFULLY OPENED, SINCE CLOSING AN
195400*UNOPENED FILE IS HARMLESS ON THIS SHOP-S COMPILER.
195500 0990-ENCERRA.
195600*    RUNS EXACTLY ONCE, AFTER THE MAIN READ LOOP HITS CANDIDATO
195700*    AT END - OR IMMEDIATELY, IF 0010 FORCED ALL THE EOF
195800*    SWITCHES ON BECAUSE A FILE WOULD NOT OPEN.
195900*    NONE OF THE FOUR CLOSE STATEMENTS CHECKS FILE STATUS - A
196000*    CLOSE FAILURE AT END-OF-JOB HAS NEVER BEEN WORTH ACTING ON
196100*    IN THIS SHOP.
196200     CLOSE PERCENTIL.
196300     CLOSE HISTORICO.
196400     CLOSE CANDIDATO.
196500     CLOSE RELAT.
196600*    ORDER MATCHES THE OPEN ORDER IN 0010 - NOT REQUIRED BY
196700*    THE COMPILER, JUST THIS SHOP-S HOUSE STYLE.
196800 0990-EXIT.
196900*    LAST PARAGRAPH IN THE PROGRAM - NOTHING FOLLOWS 0990-EXIT
197000*    EXCEPT THE PHYSICAL END OF THE PROCEDURE DIVISION.
197100     EXIT.
