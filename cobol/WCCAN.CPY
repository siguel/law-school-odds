000100*----------------------------------------------------------------
000200*WCCAN.CPY
000300*MIDLAND LAW SCHOOL DATA SERVICES - DATA PROCESSING
000400*COPYBOOK  : APPLICANT INPUT RECORD
000500*PURPOSE   : LAYOUT OF THE APPLICANTS FILE - ONE RECORD PER
000600*            APPLICANT SUBMITTED FOR THE ODDS RUN, CARRYING
000700*            UP TO TEN SCHOOL NAME SLOTS TO BE ANALYZED.
000800*AUTHOR    : D. HALVERSON
000900*----------------------------------------------------------------
001000*VRS    DATE        PROGR.   DESCRIPTION
001100*1.0    02/11/1984  DH       ORIGINAL LAYOUT, 6 SCHOOL SLOTS
001200*1.1    19/05/1988  DH       WIDENED TO 10 SCHOOL SLOTS
001300*1.2    22/09/1998  RO       FILLER EXPANDED - Y2K LAYOUT REVIEW
001400*1.3    14/03/2001  RO       TRACE REDEFINES SKIP-FIELD WAS 2
001500*                            BYTES SHORT - CORRECTED, REQ #4417
001600*1.4    11/09/2007  TK       NO LAYOUT CHANGE - ENTRY ADDED ONLY T
001700*                            KEEP THIS LOG IN STEP WITH THE RELADM
001800*                            2.2 CONDITION-NAME REQ 07-228
001900*----------------------------------------------------------------
002000
002100*RECORD LENGTH IS 450 BYTES - 448 BYTES OF APPLICANT DATA
002200*PLUS THE 2-BYTE RESERVE ADDED UNDER VRS 1.2 BELOW.  BLANK
002300*SCHOOL SLOTS ARE TREATED AS UNUSED - NOT AN ERROR.
002400*APPLICANTS WITH AN UNPARSEABLE GPA/LSAT OR NO SCHOOL SLOTS
002500*FILLED ARE SKIPPED BY THE DRIVER (RELADM PARAGRAPH
002600*0300-PROCESSA-CAND) AND LOGGED WITH A WARNING LINE.
002700
002800 01  REG-CANDIDATO.
002900     05  APP-NAME                 PIC X(20).
003000*    APPLICANT NAME OR LABEL AS SUPPLIED ON INPUT
003100     05  APP-GPA                  PIC 9V99.
003200*    APPLICANT UNDERGRADUATE GPA
003300     05  APP-LSAT                 PIC 9(03).
003400*    APPLICANT LSAT SCORE
003500     05  APP-URM                  PIC X(01).
003600*    "Y" = APPLICANT SELF-IDENTIFIES AS URM
003700     05  APP-KJD                  PIC X(01).
003800*    "Y" = APPLICANT IS KJD (ZERO YEARS WORK EXPERIENCE)
003900     05  APP-SCHOOLS-TBL.
004000*        UP TO 10 SCHOOL NAMES TO ANALYZE, IN THE ORDER THE
004100*        APPLICANT LISTED THEM.  REPORT DETAIL LINES FOLLOW
004200*        THIS SAME ORDER - NO RESEQUENCING IS DONE.
004300         10  APP-SCHOOLS          PIC X(42) OCCURS 10 TIMES
004400                 INDEXED BY APP-SCH-IX.
004500*    BLANK SLOT = UNUSED
004600     05  FILLER                   PIC X(02) VALUE SPACES.
004700*    RESERVED FOR FUTURE EXPANSION - UNUSED THIS RELEASE
004800
004900*ALTERNATE VIEW USED ONLY BY THE OPTIONAL TRACE DISPLAY TO
005000*SHOW THE FIRST THREE SCHOOL SLOTS ACROSS ONE DISPLAY LINE
005100*DURING A RERUN INVESTIGATION - NOT USED IN NORMAL RUNS.
005200 01  REG-CANDIDATO-TRACE REDEFINES REG-CANDIDATO.
005300     05  FILLER                   PIC X(28).
005400     05  RCT-SCHOOL-1             PIC X(42).
005500     05  RCT-SCHOOL-2             PIC X(42).
005600     05  RCT-SCHOOL-3             PIC X(42).
005700     05  FILLER                   PIC X(296).
005800*FILLER WIDTH HERE IS THE 450-BYTE RECORD MINUS THE 28-BYTE
005900*SKIP AND THE THREE 42-BYTE SCHOOL SLOTS SHOWN ABOVE - SEE
006000*THE 1.3 CHANGE-LOG ENTRY FOR WHY THIS WAS ONCE 2 BYTES
006100*SHORT.
