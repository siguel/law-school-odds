000100*----------------------------------------------------------------
000200*WCPCT.CPY
000300*MIDLAND LAW SCHOOL DATA SERVICES - DATA PROCESSING
000400*COPYBOOK  : OFFICIAL PERCENTILE RANGE PER LAW SCHOOL
000500*PURPOSE   : LAYOUT OF THE PERCENTILES FILE, ONE RECORD PER
000600*            LAW SCHOOL CARRIED IN THE ADMISSIONS ANALYZER.
000700*AUTHOR    : D. HALVERSON
000800*----------------------------------------------------------------
000900*VRS    DATE        PROGR.   DESCRIPTION
001000*1.0    02/11/1984  DH       ORIGINAL LAYOUT
001100*1.1    30/06/1987  DH       WIDENED LSAT-75 (WAS PIC 9(02))
001200*1.2    14/03/1991  RO       ADDED SCHOOL-RANK FOR RANK COLUMN
001300*1.3    22/09/1998  RO       FILLER EXPANDED - Y2K LAYOUT REVIEW
001400*1.4    11/09/2007  TK       NO LAYOUT CHANGE - ENTRY ADDED ONLY T
001500*                            KEEP THIS LOG IN STEP WITH THE RELADM
001600*                            2.2 CONDITION-NAME REQ 07-228
001700*----------------------------------------------------------------
001800
001900*FIXED 69-BYTE RECORD.  SEARCH KEY IS SCHOOL-NAME, EXACT
002000*MATCH ONLY - NO ABBREVIATION OR FUZZY LOOKUP IN THIS SHOP.
002100*ZERO OR NON-NUMERIC IN ANY PERCENTILE FIELD MEANS MISSING.
002200
002300 01  REG-PERCENTIL.
002400     05  SCHOOL-NAME              PIC X(42).
002500*    OFFICIAL SCHOOL NAME - TABLE SEARCH KEY
002600     05  SCHOOL-RANK              PIC 9(03).
002700*    NATIONAL RANK; ZERO MEANS UNRANKED (NR ON REPORT)
002800     05  GPA-25                   PIC 9V99.
002900*    25TH PERCENTILE UNDERGRAD GPA (0.00-4.33); 0 = MISSING
003000     05  GPA-50                   PIC 9V99.
003100*    MEDIAN (50TH PERCENTILE) GPA; 0 = MISSING
003200     05  GPA-75                   PIC 9V99.
003300*    75TH PERCENTILE GPA; 0 = MISSING
003400     05  LSAT-25                  PIC 9(03).
003500*    25TH PERCENTILE LSAT (120-180); 0 = MISSING
003600     05  LSAT-50                  PIC 9(03).
003700*    MEDIAN LSAT; 0 = MISSING
003800     05  LSAT-75                  PIC 9(03).
003900*    75TH PERCENTILE LSAT; 0 = MISSING
004000     05  FILLER                   PIC X(06) VALUE SPACES.
004100*    RESERVED FOR FUTURE EXPANSION - UNUSED THIS RELEASE
004200*THIS COPYBOOK CARRIES NO TRACE REDEFINES - THE PERCENTILE
004300*TABLE IS NEVER DUMPED FIELD-BY-FIELD DURING A RERUN, ONLY
004400*THE APPLICANT AND DETAIL-LINE VIEWS ARE (SEE RELADM).
